000100******************************************************************
000200*              SB0INVC - MAESTRO DE FACTURAS (INVOICES)          *
000300*----------------------------------------------------------------*
000400* APLICACION  : SUSCRIPCIONES (SB)
000500* ARCHIVO     : INVCFILE (LINE SEQUENTIAL, SE EXTIENDE CON CADA
000600*             : FACTURA MENSUAL O DE PRORRATEO Y SE REGRABA
000700*             : COMPLETO CUANDO CAMBIA DE ESTADO)
000800*----------------------------------------------------------------*
000900* 1987-04-13  JLMR  ------    CREACION DEL MAESTRO DE RECIBOS DE
001000*                    COBRO DE LAS POLIZAS Y SUSCRIPCIONES.
001100* 1998-11-20  JLMR  Y2K-018   AMPLIACION DE FECHAS A 4 DIGITOS DE
001200*                    ANIO (PROYECTO AÑO 2000).
001300* 2024-02-05  EEDR  TK-10041  SE RENOMBRA A MAESTRO DE FACTURAS Y
001400*                    SE ADAPTA AL NUEVO ESQUEMA DE IMPUESTO POR
001500*                    PAIS DE LAS SUSCRIPCIONES DE SOFTWARE (SB).
001600* 2024-04-22  EEDR  TK-10089  SE AGREGA INV-PRORATION-FLAG E
001700*                    INV-CONCEPT PARA DISTINGUIR FACTURA MENSUAL
001800*                    DE FACTURA DE PRORRATEO POR CAMBIO DE PLAN.
001900******************************************************************
002000 01  REG-INVC.
002100     05  INV-ID                      PIC 9(08).
002200     05  INV-NUMBER                  PIC X(12).
002300     05  INV-SUB-ID                  PIC 9(08).
002400     05  INV-ISSUE-DATE              PIC 9(08).
002500     05  INV-DUE-DATE                PIC 9(08).
002600     05  INV-SUBTOTAL                PIC S9(7)V99.
002700     05  INV-TAX-RATE                PIC S9(3)V99.
002800     05  INV-TAX-AMOUNT              PIC S9(7)V99.
002900     05  INV-TOTAL                   PIC S9(7)V99.
003000     05  INV-STATE                   PIC X(10).
003100         88  INV-PENDIENTE                   VALUE 'PENDING   '.
003200         88  INV-PAGADA                      VALUE 'PAID      '.
003300         88  INV-VENCIDA                     VALUE 'OVERDUE   '.
003400     05  INV-PAID-DATE               PIC 9(08).
003500     05  INV-PRORATION-FLAG          PIC X(01).
003600         88  INV-ES-PRORRATEO                VALUE 'Y'.
003700     05  INV-CONCEPT                 PIC X(60).
003800     05  FILLER                      PIC X(05).
