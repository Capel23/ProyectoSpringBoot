000100******************************************************************
000200*              SB0TAXT - TABLA DE IMPUESTOS POR PAIS             *
000300*----------------------------------------------------------------*
000400* APLICACION  : SUSCRIPCIONES (SB)
000500* USO         : COPY'D EN WORKING-STORAGE DE SB1001 Y SB1003.
000600*             : TABLA CARGADA POR VALUE/REDEFINES (SIN LEER
000700*             : ARCHIVO), SE BUSCA POR PAIS YA NORMALIZADO
000800*             : (MAYUSCULAS, SIN ESPACIOS SOBRANTES) POR CODIGO
000900*             : ISO O POR NOMBRE EN INGLES/ESPANOL.
001000*----------------------------------------------------------------*
001100* 2024-03-02  EEDR  TK-10070  CREACION DE LA TABLA DE IMPUESTOS.
001200* 2024-05-14  EEDR  TK-10101  SE AGREGAN ENTRADAS POR NOMBRE DE
001300*                    PAIS (NO SOLO CODIGO ISO) A PETICION DE
001400*                    ATENCION AL CLIENTE.
001500******************************************************************
001600 01  TABLA-IMPUESTOS-INIC.
001700     05  FILLER.
001800         10  FILLER          PIC X(12) VALUE 'ES'.
001900         10  FILLER          PIC 9(03)V99 VALUE 021.00.
002000         10  FILLER          PIC X(10) VALUE 'IVA'.
002100     05  FILLER.
002200         10  FILLER          PIC X(12) VALUE 'SPAIN'.
002300         10  FILLER          PIC 9(03)V99 VALUE 021.00.
002400         10  FILLER          PIC X(10) VALUE 'IVA'.
002500     05  FILLER.
002600         10  FILLER          PIC X(12) VALUE 'DE'.
002700         10  FILLER          PIC 9(03)V99 VALUE 019.00.
002800         10  FILLER          PIC X(10) VALUE 'IVA'.
002900     05  FILLER.
003000         10  FILLER          PIC X(12) VALUE 'GERMANY'.
003100         10  FILLER          PIC 9(03)V99 VALUE 019.00.
003200         10  FILLER          PIC X(10) VALUE 'IVA'.
003300     05  FILLER.
003400         10  FILLER          PIC X(12) VALUE 'FR'.
003500         10  FILLER          PIC 9(03)V99 VALUE 020.00.
003600         10  FILLER          PIC X(10) VALUE 'IVA'.
003700     05  FILLER.
003800         10  FILLER          PIC X(12) VALUE 'FRANCE'.
003900         10  FILLER          PIC 9(03)V99 VALUE 020.00.
004000         10  FILLER          PIC X(10) VALUE 'IVA'.
004100     05  FILLER.
004200         10  FILLER          PIC X(12) VALUE 'IT'.
004300         10  FILLER          PIC 9(03)V99 VALUE 022.00.
004400         10  FILLER          PIC X(10) VALUE 'IVA'.
004500     05  FILLER.
004600         10  FILLER          PIC X(12) VALUE 'ITALY'.
004700         10  FILLER          PIC 9(03)V99 VALUE 022.00.
004800         10  FILLER          PIC X(10) VALUE 'IVA'.
004900     05  FILLER.
005000         10  FILLER          PIC X(12) VALUE 'PT'.
005100         10  FILLER          PIC 9(03)V99 VALUE 023.00.
005200         10  FILLER          PIC X(10) VALUE 'IVA'.
005300     05  FILLER.
005400         10  FILLER          PIC X(12) VALUE 'PORTUGAL'.
005500         10  FILLER          PIC 9(03)V99 VALUE 023.00.
005600         10  FILLER          PIC X(10) VALUE 'IVA'.
005700     05  FILLER.
005800         10  FILLER          PIC X(12) VALUE 'GB'.
005900         10  FILLER          PIC 9(03)V99 VALUE 020.00.
006000         10  FILLER          PIC X(10) VALUE 'VAT'.
006100     05  FILLER.
006200         10  FILLER          PIC X(12) VALUE 'UK'.
006300         10  FILLER          PIC 9(03)V99 VALUE 020.00.
006400         10  FILLER          PIC X(10) VALUE 'VAT'.
006500     05  FILLER.
006600         10  FILLER          PIC X(12) VALUE 'NL'.
006700         10  FILLER          PIC 9(03)V99 VALUE 021.00.
006800         10  FILLER          PIC X(10) VALUE 'IVA'.
006900     05  FILLER.
007000         10  FILLER          PIC X(12) VALUE 'NETHERLANDS'.
007100         10  FILLER          PIC 9(03)V99 VALUE 021.00.
007200         10  FILLER          PIC X(10) VALUE 'IVA'.
007300     05  FILLER.
007400         10  FILLER          PIC X(12) VALUE 'BE'.
007500         10  FILLER          PIC 9(03)V99 VALUE 021.00.
007600         10  FILLER          PIC X(10) VALUE 'IVA'.
007700     05  FILLER.
007800         10  FILLER          PIC X(12) VALUE 'BELGIUM'.
007900         10  FILLER          PIC 9(03)V99 VALUE 021.00.
008000         10  FILLER          PIC X(10) VALUE 'IVA'.
008100     05  FILLER.
008200         10  FILLER          PIC X(12) VALUE 'AT'.
008300         10  FILLER          PIC 9(03)V99 VALUE 020.00.
008400         10  FILLER          PIC X(10) VALUE 'IVA'.
008500     05  FILLER.
008600         10  FILLER          PIC X(12) VALUE 'AUSTRIA'.
008700         10  FILLER          PIC 9(03)V99 VALUE 020.00.
008800         10  FILLER          PIC X(10) VALUE 'IVA'.
008900     05  FILLER.
009000         10  FILLER          PIC X(12) VALUE 'SE'.
009100         10  FILLER          PIC 9(03)V99 VALUE 025.00.
009200         10  FILLER          PIC X(10) VALUE 'IVA'.
009300     05  FILLER.
009400         10  FILLER          PIC X(12) VALUE 'SWEDEN'.
009500         10  FILLER          PIC 9(03)V99 VALUE 025.00.
009600         10  FILLER          PIC X(10) VALUE 'IVA'.
009700     05  FILLER.
009800         10  FILLER          PIC X(12) VALUE 'DK'.
009900         10  FILLER          PIC 9(03)V99 VALUE 025.00.
010000         10  FILLER          PIC X(10) VALUE 'IVA'.
010100     05  FILLER.
010200         10  FILLER          PIC X(12) VALUE 'DENMARK'.
010300         10  FILLER          PIC 9(03)V99 VALUE 025.00.
010400         10  FILLER          PIC X(10) VALUE 'IVA'.
010500     05  FILLER.
010600         10  FILLER          PIC X(12) VALUE 'PL'.
010700         10  FILLER          PIC 9(03)V99 VALUE 023.00.
010800         10  FILLER          PIC X(10) VALUE 'IVA'.
010900     05  FILLER.
011000         10  FILLER          PIC X(12) VALUE 'POLAND'.
011100         10  FILLER          PIC 9(03)V99 VALUE 023.00.
011200         10  FILLER          PIC X(10) VALUE 'IVA'.
011300     05  FILLER.
011400         10  FILLER          PIC X(12) VALUE 'IE'.
011500         10  FILLER          PIC 9(03)V99 VALUE 023.00.
011600         10  FILLER          PIC X(10) VALUE 'IVA'.
011700     05  FILLER.
011800         10  FILLER          PIC X(12) VALUE 'IRELAND'.
011900         10  FILLER          PIC 9(03)V99 VALUE 023.00.
012000         10  FILLER          PIC X(10) VALUE 'IVA'.
012100     05  FILLER.
012200         10  FILLER          PIC X(12) VALUE 'CH'.
012300         10  FILLER          PIC 9(03)V99 VALUE 007.70.
012400         10  FILLER          PIC X(10) VALUE 'IVA'.
012500     05  FILLER.
012600         10  FILLER          PIC X(12) VALUE 'SWITZERLAND'.
012700         10  FILLER          PIC 9(03)V99 VALUE 007.70.
012800         10  FILLER          PIC X(10) VALUE 'IVA'.
012900     05  FILLER.
013000         10  FILLER          PIC X(12) VALUE 'MX'.
013100         10  FILLER          PIC 9(03)V99 VALUE 016.00.
013200         10  FILLER          PIC X(10) VALUE 'IVA'.
013300     05  FILLER.
013400         10  FILLER          PIC X(12) VALUE 'MEXICO'.
013500         10  FILLER          PIC 9(03)V99 VALUE 016.00.
013600         10  FILLER          PIC X(10) VALUE 'IVA'.
013700     05  FILLER.
013800         10  FILLER          PIC X(12) VALUE 'AR'.
013900         10  FILLER          PIC 9(03)V99 VALUE 021.00.
014000         10  FILLER          PIC X(10) VALUE 'IVA'.
014100     05  FILLER.
014200         10  FILLER          PIC X(12) VALUE 'ARGENTINA'.
014300         10  FILLER          PIC 9(03)V99 VALUE 021.00.
014400         10  FILLER          PIC X(10) VALUE 'IVA'.
014500     05  FILLER.
014600         10  FILLER          PIC X(12) VALUE 'CL'.
014700         10  FILLER          PIC 9(03)V99 VALUE 019.00.
014800         10  FILLER          PIC X(10) VALUE 'IVA'.
014900     05  FILLER.
015000         10  FILLER          PIC X(12) VALUE 'CHILE'.
015100         10  FILLER          PIC 9(03)V99 VALUE 019.00.
015200         10  FILLER          PIC X(10) VALUE 'IVA'.
015300     05  FILLER.
015400         10  FILLER          PIC X(12) VALUE 'CO'.
015500         10  FILLER          PIC 9(03)V99 VALUE 019.00.
015600         10  FILLER          PIC X(10) VALUE 'IVA'.
015700     05  FILLER.
015800         10  FILLER          PIC X(12) VALUE 'COLOMBIA'.
015900         10  FILLER          PIC 9(03)V99 VALUE 019.00.
016000         10  FILLER          PIC X(10) VALUE 'IVA'.
016100     05  FILLER.
016200         10  FILLER          PIC X(12) VALUE 'PE'.
016300         10  FILLER          PIC 9(03)V99 VALUE 018.00.
016400         10  FILLER          PIC X(10) VALUE 'IVA'.
016500     05  FILLER.
016600         10  FILLER          PIC X(12) VALUE 'PERU'.
016700         10  FILLER          PIC 9(03)V99 VALUE 018.00.
016800         10  FILLER          PIC X(10) VALUE 'IVA'.
016900     05  FILLER.
017000         10  FILLER          PIC X(12) VALUE 'BR'.
017100         10  FILLER          PIC 9(03)V99 VALUE 017.00.
017200         10  FILLER          PIC X(10) VALUE 'ICMS'.
017300     05  FILLER.
017400         10  FILLER          PIC X(12) VALUE 'BRAZIL'.
017500         10  FILLER          PIC 9(03)V99 VALUE 017.00.
017600         10  FILLER          PIC X(10) VALUE 'ICMS'.
017700     05  FILLER.
017800         10  FILLER          PIC X(12) VALUE 'US'.
017900         10  FILLER          PIC 9(03)V99 VALUE 000.00.
018000         10  FILLER          PIC X(10) VALUE 'SALES TAX'.
018100     05  FILLER.
018200         10  FILLER          PIC X(12) VALUE 'USA'.
018300         10  FILLER          PIC 9(03)V99 VALUE 000.00.
018400         10  FILLER          PIC X(10) VALUE 'SALES TAX'.
018500     05  FILLER.
018600         10  FILLER          PIC X(12) VALUE 'CA'.
018700         10  FILLER          PIC 9(03)V99 VALUE 005.00.
018800         10  FILLER          PIC X(10) VALUE 'GST'.
018900     05  FILLER.
019000         10  FILLER          PIC X(12) VALUE 'CANADA'.
019100         10  FILLER          PIC 9(03)V99 VALUE 005.00.
019200         10  FILLER          PIC X(10) VALUE 'GST'.
019300 01  TABLA-IMPUESTOS REDEFINES TABLA-IMPUESTOS-INIC.
019400     05  TAB-IMP-ENTRADA             OCCURS 44 TIMES
019500                                     INDEXED BY IX-IMP.
019600         10  TAB-IMP-PAIS            PIC X(12).
019700         10  TAB-IMP-TASA            PIC 9(03)V99.
019800         10  TAB-IMP-NOMBRE          PIC X(10).
019900 01  WKS-TOTAL-PAISES                PIC 9(02) COMP VALUE 44.
020000 01  WKS-TASA-DEFECTO                PIC 9(03)V99 VALUE 021.00.
