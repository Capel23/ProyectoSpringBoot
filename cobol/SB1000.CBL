000100******************************************************************
000200* FECHA       : 20/04/1987                                       *
000300* PROGRAMADOR : JOSE LUIS MARTINEZ REYES                         *
000400* APLICACION  : SUSCRIPCIONES                                    *
000500* PROGRAMA    : SB1000, RUTINA DE ARITMETICA DE FECHAS           *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : SUMA/RESTA DIAS A UNA FECHA AAAAMMDD Y CALCULA   *
000800*             : LA DIFERENCIA EN DIAS ENTRE DOS FECHAS AAAAMMDD, *
000900*             : SIN USAR FUNCIONES INTRINSECAS, PARA QUE PUEDA   *
001000*             : ENLAZARSE (CALL) DESDE CUALQUIER PROGRAMA DE LA  *
001100*             : APLICACION DE SUSCRIPCIONES (SB1001 A SB1004).   *
001200* ARCHIVOS    : NO APLICA (NO ABRE ARCHIVOS)                     *
001300* ACCION (ES) : D=SUMA/RESTA DIAS, E=DIFERENCIA (ENTRY SB1000D)  *
001400* INSTALADO   : 20/04/1987                                       *
001500* BPM/RATIONAL: 100041                                           *
001600* NOMBRE      : ARITMETICA DE FECHAS SIN FUNCIONES INTRINSECAS   *
001700* DESCRIPCION : SUBRUTINA DE USO GENERAL                         *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. SB1000.
002100 AUTHOR. JOSE LUIS MARTINEZ REYES.
002200 INSTALLATION. DEPARTAMENTO DE SISTEMAS - SUSCRIPCIONES.
002300 DATE-WRITTEN. 20/04/1987.
002400 DATE-COMPILED.
002500 SECURITY. CONFIDENCIAL - USO INTERNO.
002600******************************************************************
002700*                    BITACORA DE CAMBIOS                         *
002800*----------------------------------------------------------------*
002900* 1987-04-20  JLMR  ------    CREACION. SE USABA DESDE EL CIERRE *
003000*                    MENSUAL DE POLIZAS PARA CALCULAR LA FECHA   *
003100*                    DE VENCIMIENTO DE RECIBOS.
003200* 1993-06-02  CAG   REQ-0588  SE AGREGA EL ENTRY SB1000D PARA LA *
003300*                    DIFERENCIA EN DIAS ENTRE DOS FECHAS, ANTES  *
003400*                    SE CALCULABA "A MANO" EN CADA PROGRAMA.
003500* 1998-11-20  JLMR  Y2K-018   EL ALGORITMO YA TRABAJABA CON ANIO *
003600*                    DE 4 DIGITOS; SE REVISA Y SE DEJA CONSTANCIA*
003700*                    EN BITACORA (PROYECTO AÑO 2000). SIN CAMBIOS*
003800*                    DE CODIGO.
003900* 2024-02-05  EEDR  TK-10041  SE REUTILIZA LA SUBRUTINA PARA LOS *
004000*                    CALCULOS DE FACTURACION Y MORA DEL NUEVO    *
004100*                    SISTEMA DE SUSCRIPCIONES DE SOFTWARE (SB);  *
004200*                    SE AGREGA EL SWITCH DE TRAZA UPSI-0 PARA    *
004300*                    DEPURACION EN AMBIENTE DE PRUEBAS.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
004900              OFF STATUS IS SW-TRAZA-INACTIVA.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200******************************************************************
005300*              AREAS DE TRABAJO PARA CONVERSION DE FECHAS        *
005400******************************************************************
005500 01  WKS-SWITCHES.
005600     05  WKS-TRAZA                   PIC 9(01) VALUE ZERO.
005700         88  SW-TRAZA-ACTIVA                 VALUE 1.
005800         88  SW-TRAZA-INACTIVA               VALUE 0.
005900 01  WKS-FECHA-TRABAJO                PIC 9(08) VALUE ZEROES.
006000 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
006100     05  WKS-T-ANIO                  PIC 9(04).
006200     05  WKS-T-MES                   PIC 9(02).
006300     05  WKS-T-DIA                   PIC 9(02).
006400 01  WKS-FECHA-UNO-AUX                PIC 9(08) VALUE ZEROES.
006500 01  WKS-FECHA-UNO-AUX-R REDEFINES WKS-FECHA-UNO-AUX.
006600     05  WKS-U-ANIO                  PIC 9(04).
006700     05  WKS-U-MES                   PIC 9(02).
006800     05  WKS-U-DIA                   PIC 9(02).
006900 01  WKS-FECHA-DOS-AUX                PIC 9(08) VALUE ZEROES.
007000 01  WKS-FECHA-DOS-AUX-R REDEFINES WKS-FECHA-DOS-AUX.
007100     05  WKS-D-ANIO                  PIC 9(04).
007200     05  WKS-D-MES                   PIC 9(02).
007300     05  WKS-D-DIA                   PIC 9(02).
007400 01  WKS-VARIABLES-ALGORITMO.
007500     05  WKS-M-AJUSTADO              PIC S9(9) COMP.
007600     05  WKS-ANIO-AJUSTADO           PIC S9(9) COMP.
007700     05  WKS-ERA                     PIC S9(9) COMP.
007800     05  WKS-ANIO-DE-ERA             PIC S9(9) COMP.
007900     05  WKS-DIA-DEL-ANIO            PIC S9(9) COMP.
008000     05  WKS-DIA-DE-ERA              PIC S9(9) COMP.
008100     05  WKS-DIAS-ABS-UNO            PIC S9(9) COMP.
008200     05  WKS-DIAS-ABS-DOS            PIC S9(9) COMP.
008300     05  WKS-Z-DIAS                  PIC S9(9) COMP.
008400     05  WKS-MES-PRIMA               PIC S9(9) COMP.
008600 LINKAGE SECTION.
008700 01  LK-FECHA-BASE                    PIC 9(08).
008800 01  LK-DIAS-SUMAR                    PIC S9(05) COMP.
008900 01  LK-FECHA-RESULTADO               PIC 9(08).
009000 01  LK-FECHA-UNO                     PIC 9(08).
009100 01  LK-FECHA-DOS                     PIC 9(08).
009200 01  LK-DIAS-DIFERENCIA               PIC S9(05) COMP.
009300******************************************************************
009400 PROCEDURE DIVISION USING LK-FECHA-BASE LK-DIAS-SUMAR
009500                          LK-FECHA-RESULTADO.
009600******************************************************************
009700*         E N T R Y   P R I N C I P A L   -  S U M A  D I A S    *
009800******************************************************************
009900 000-SUMA-DIAS SECTION.
010000     MOVE LK-FECHA-BASE      TO WKS-FECHA-TRABAJO
010100     PERFORM 100-FECHA-A-DIAS-ABS THRU 100-FECHA-A-DIAS-ABS-E
010200     COMPUTE WKS-DIAS-ABS-UNO = WKS-DIAS-ABS-UNO + LK-DIAS-SUMAR
010300     MOVE WKS-DIAS-ABS-UNO   TO WKS-Z-DIAS
010400     PERFORM 200-DIAS-ABS-A-FECHA THRU 200-DIAS-ABS-A-FECHA-E
010500     MOVE WKS-FECHA-TRABAJO  TO LK-FECHA-RESULTADO
010600     IF SW-TRAZA-ACTIVA
010700        DISPLAY 'SB1000 SUMA-DIAS BASE=' LK-FECHA-BASE
010800                ' DIAS=' LK-DIAS-SUMAR
010900                ' RESULTADO=' LK-FECHA-RESULTADO
011000     END-IF
011100     GOBACK.
011200 000-SUMA-DIAS-E. EXIT.
011300******************************************************************
011400*      E N T R Y   S E C U N D A R I O  -  D I F E R E N C I A   *
011500******************************************************************
011600 000-DIFERENCIA-DIAS SECTION.
011650     ENTRY 'SB1000D' USING LK-FECHA-UNO LK-FECHA-DOS
011660                           LK-DIAS-DIFERENCIA.
011900     MOVE LK-FECHA-UNO       TO WKS-FECHA-UNO-AUX
012000     MOVE LK-FECHA-DOS       TO WKS-FECHA-DOS-AUX
012100     MOVE WKS-FECHA-DOS-AUX  TO WKS-FECHA-TRABAJO
012500     PERFORM 100-FECHA-A-DIAS-ABS THRU 100-FECHA-A-DIAS-ABS-E
012600     MOVE WKS-DIAS-ABS-UNO   TO WKS-DIAS-ABS-DOS
012700     MOVE WKS-FECHA-UNO-AUX  TO WKS-FECHA-TRABAJO
012800     PERFORM 100-FECHA-A-DIAS-ABS THRU 100-FECHA-A-DIAS-ABS-E
012900     COMPUTE LK-DIAS-DIFERENCIA = WKS-DIAS-ABS-DOS
013000                                 - WKS-DIAS-ABS-UNO
013100     IF SW-TRAZA-ACTIVA
013200        DISPLAY 'SB1000D DIF ENTRE ' LK-FECHA-UNO
013300                ' Y ' LK-FECHA-DOS
013400                ' = ' LK-DIAS-DIFERENCIA
013500     END-IF
013600     GOBACK.
013700 000-DIFERENCIA-DIAS-E. EXIT.
013800******************************************************************
013900*   CONVIERTE WKS-FECHA-TRABAJO (AAAAMMDD) A NUMERO DE DIA       *
014000*   ABSOLUTO (ALGORITMO CIVIL DE DIAS, BASE 0000-03-01) Y LO     *
014100*   DEJA EN WKS-DIAS-ABS-UNO. NO USA FUNCIONES INTRINSECAS.      *
014200******************************************************************
014300 100-FECHA-A-DIAS-ABS SECTION.
014400     IF WKS-T-MES > 2
014500        COMPUTE WKS-M-AJUSTADO    = WKS-T-MES - 3
014600        COMPUTE WKS-ANIO-AJUSTADO = WKS-T-ANIO
014700     ELSE
014800        COMPUTE WKS-M-AJUSTADO    = WKS-T-MES + 9
014900        COMPUTE WKS-ANIO-AJUSTADO = WKS-T-ANIO - 1
015000     END-IF
015100     COMPUTE WKS-ERA         = WKS-ANIO-AJUSTADO / 400
015200     COMPUTE WKS-ANIO-DE-ERA = WKS-ANIO-AJUSTADO
015300                             - (WKS-ERA * 400)
015400     COMPUTE WKS-MES-PRIMA   = (153 * WKS-M-AJUSTADO) + 2
015500     COMPUTE WKS-DIA-DEL-ANIO = (WKS-MES-PRIMA / 5) + WKS-T-DIA - 1
015600     COMPUTE WKS-DIA-DE-ERA  = (WKS-ANIO-DE-ERA * 365)
015700                             + (WKS-ANIO-DE-ERA / 4)
015800                             - (WKS-ANIO-DE-ERA / 100)
015900                             + WKS-DIA-DEL-ANIO
016000     COMPUTE WKS-DIAS-ABS-UNO = (WKS-ERA * 146097)
016100                              + WKS-DIA-DE-ERA
016200                              - 719468.
016300 100-FECHA-A-DIAS-ABS-E. EXIT.
016400******************************************************************
016500*   CONVIERTE UN NUMERO DE DIA ABSOLUTO (WKS-Z-DIAS) A UNA       *
016600*   FECHA AAAAMMDD Y LA DEJA EN WKS-FECHA-TRABAJO. ES LA         *
016700*   OPERACION INVERSA DE 100-FECHA-A-DIAS-ABS.                  *
016800******************************************************************
016900 200-DIAS-ABS-A-FECHA SECTION.
017000     COMPUTE WKS-Z-DIAS      = WKS-Z-DIAS + 719468
017100     COMPUTE WKS-ERA         = WKS-Z-DIAS / 146097
017200     COMPUTE WKS-DIA-DE-ERA  = WKS-Z-DIAS - (WKS-ERA * 146097)
017300     COMPUTE WKS-ANIO-DE-ERA = (WKS-DIA-DE-ERA
017400                             - (WKS-DIA-DE-ERA / 1460)
017500                             + (WKS-DIA-DE-ERA / 36524)
017600                             - (WKS-DIA-DE-ERA / 146096)) / 365
017700     COMPUTE WKS-ANIO-AJUSTADO = WKS-ANIO-DE-ERA
017800                               + (WKS-ERA * 400)
017900     COMPUTE WKS-DIA-DEL-ANIO = WKS-DIA-DE-ERA
018000                             - ((365 * WKS-ANIO-DE-ERA)
018100                             +  (WKS-ANIO-DE-ERA / 4)
018200                             -  (WKS-ANIO-DE-ERA / 100))
018300     COMPUTE WKS-MES-PRIMA    = ((5 * WKS-DIA-DEL-ANIO) + 2) / 153
018400     COMPUTE WKS-T-DIA        = WKS-DIA-DEL-ANIO
018500                             - (((153 * WKS-MES-PRIMA) + 2) / 5)
018600                             + 1
018700     IF WKS-MES-PRIMA < 10
018800        COMPUTE WKS-M-AJUSTADO = WKS-MES-PRIMA + 3
018900     ELSE
019000        COMPUTE WKS-M-AJUSTADO = WKS-MES-PRIMA - 9
019100     END-IF
019200     MOVE WKS-M-AJUSTADO TO WKS-T-MES
019300     IF WKS-M-AJUSTADO <= 2
019400        COMPUTE WKS-ANIO-AJUSTADO = WKS-ANIO-AJUSTADO + 1
019500     END-IF
019600     MOVE WKS-ANIO-AJUSTADO TO WKS-T-ANIO.
019700 200-DIAS-ABS-A-FECHA-E. EXIT.
