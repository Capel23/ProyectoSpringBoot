000100******************************************************************
000200*              SB0PLAN - TABLA DE PLANES DE SUSCRIPCION          *
000300*----------------------------------------------------------------*
000400* APLICACION  : SUSCRIPCIONES (SB)
000500* ARCHIVO     : PLANFILE  (LINE SEQUENTIAL, CATALOGO PEQUENO,
000600*             : SE CARGA COMPLETO EN MEMORIA AL INICIO DEL BATCH)
000700*----------------------------------------------------------------*
000800* 1987-04-13  JLMR  ------    CREACION DEL CATALOGO DE PLANES Y
000900*                    TARIFAS DE SUSCRIPCION.
001000* 1995-02-27  CAG   REQ-0711  SE AGREGA PLN-MAX-USERS PARA LOS
001100*                    PLANES CORPORATIVOS DE VARIOS USUARIOS.
001200* 1998-11-20  JLMR  Y2K-018   REVISION DE CAMPOS DEL CATALOGO
001300*                    (PROYECTO AÑO 2000); EL CATALOGO NO MANEJA
001400*                    FECHAS, SE DEJA CONSTANCIA EN BITACORA.
001500* 2024-02-05  EEDR  TK-10041  SE RENOMBRAN LOS CAMPOS DEL PLAN
001600*                    PARA EL NUEVO ESQUEMA DE SUSCRIPCIONES DE
001700*                    SOFTWARE (SB); TARIFA MENSUAL EN VEZ DE
001800*                    PRIMA ANUAL.
001900******************************************************************
002000 01  REG-PLAN.
002100     05  PLN-ID                      PIC 9(04).
002200     05  PLN-NAME                    PIC X(20).
002300     05  PLN-MONTHLY-PRICE           PIC S9(7)V99.
002400     05  PLN-MAX-USERS               PIC 9(05).
002500     05  PLN-ACTIVE                  PIC X(01).
002600         88  PLN-VIGENTE                     VALUE 'Y'.
002700         88  PLN-INACTIVO                    VALUE 'N'.
002800     05  FILLER                      PIC X(01).
