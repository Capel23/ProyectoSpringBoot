000100******************************************************************
000200*              SB0AUDT - BITACORA DE AUDITORIA                   *
000300*----------------------------------------------------------------*
000400* APLICACION  : SUSCRIPCIONES (SB)
000500* ARCHIVO     : AUDTFILE (LINE SEQUENTIAL, SOLO SE EXTIENDE,
000600*             : NUNCA SE REGRABA NI SE BORRA UN REGISTRO)
000700*----------------------------------------------------------------*
000800* 1991-09-02  CAG   REQ-0447  CREACION DE LA BITACORA DE CAMBIOS
000900*                    DE POLIZA A PETICION DE CONTRALORIA.
001000* 1998-11-20  JLMR  Y2K-018   AMPLIACION DE FECHAS A 4 DIGITOS DE
001100*                    ANIO (PROYECTO AÑO 2000).
001200* 2024-02-05  EEDR  TK-10052  SE ADAPTA LA BITACORA AL NUEVO
001300*                    ESQUEMA DE SUSCRIPCIONES DE SOFTWARE (SB);
001400*                    AHORA REGISTRA SUSCRIPCION, FACTURA, USUARIO
001500*                    Y PLAN EN UNA SOLA BITACORA.
001600******************************************************************
001700 01  REG-AUDT.
001800     05  AUD-SEQ                     PIC 9(08).
001900     05  AUD-DATE                    PIC 9(08).
002000     05  AUD-ENTITY-TYPE             PIC X(12).
002100         88  AUD-ES-SUSCRIPCION              VALUE 'SUBSCRIPTION'.
002200         88  AUD-ES-FACTURA                  VALUE 'INVOICE     '.
002300         88  AUD-ES-USUARIO                  VALUE 'USER        '.
002400         88  AUD-ES-PLAN                     VALUE 'PLAN        '.
002500     05  AUD-ENTITY-ID               PIC 9(08).
002600     05  AUD-OPERATION               PIC X(12).
002700         88  AUD-ES-CREACION                 VALUE 'CREATION    '.
002800         88  AUD-ES-MODIFICACION             VALUE 'MODIFICATION'.
002900         88  AUD-ES-BAJA                     VALUE 'DELETION    '.
003000     05  AUD-DETAIL                  PIC X(60).
003100     05  FILLER                      PIC X(02).
