000100******************************************************************
000200* FECHA       : 18/03/1992                                       *
000300* PROGRAMADOR : CARLOS AGUILAR GOMEZ                             *
000400* APLICACION  : SUSCRIPCIONES                                    *
000500* PROGRAMA    : SB1003, MANTENIMIENTO DE ALTAS Y CAMBIOS DE PLAN *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA PROCESA LAS TRANSACCIONES DE       *
000800*             : MANTENIMIENTO CAPTURADAS POR ATENCION AL CLIENTE:*
000900*             : ALTA DE SUSCRIPCION (VALIDANDO QUE EL USUARIO NO *
001000*             : TENGA YA UNA SUSCRIPCION ACTIVA) Y CAMBIO DE     *
001100*             : PLAN CON PRORRATEO DE LA DIFERENCIA CUANDO EL    *
001200*             : PLAN NUEVO ES MAS CARO QUE EL ACTUAL.            *
001300* ARCHIVOS    : MNTOFILE=C, SUBSFILE=A, PLANFILE=C, USERFILE=C,  *
001400*             : INVCFILE=A, AUDTFILE=E                          *
001500* ACCION (ES) : A=ACTUALIZA, C=CONSULTA, E=EXTIENDE              *
001600* INSTALADO   : 05/02/2024                                       *
001700* BPM/RATIONAL: 231192                                           *
001800* NOMBRE      : MANTENIMIENTO DE SUSCRIPCIONES A PETICION        *
001900* DESCRIPCION : PROCESO BATCH BAJO DEMANDA (CORRECCIONES)        *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. SB1003.
002300 AUTHOR. CARLOS AGUILAR GOMEZ.
002400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - SUSCRIPCIONES.
002500 DATE-WRITTEN. 18/03/1992.
002600 DATE-COMPILED.
002700 SECURITY. CONFIDENCIAL - USO INTERNO.
002800******************************************************************
002900*                    BITACORA DE CAMBIOS                         *
003000*----------------------------------------------------------------*
003100* 1992-03-18  CAG   REQ-0502   CREACION. PROCESA ALTAS DE POLIZA *
003200*                    Y CAMBIOS DE PLAN CAPTURADOS EN LOTE DE     *
003300*                    CORRECCIONES DE ATENCION AL CLIENTE.         *
003400* 1995-02-27  CAG   REQ-0711   SE VALIDA PLN-MAX-USERS AL DAR DE *
003500*                    ALTA PLANES CORPORATIVOS (RETIRADO EN 2024, *
003600*                    VER BITACORA DE SB0PLAN).                    *
003700* 1998-11-20  JLMR  Y2K-018    AMPLIACION DE FECHAS A 4 DIGITOS  *
003800*                    DE ANIO (PROYECTO AÑO 2000).                *
003900* 2009-06-05  RHF   REQ-1203   SE AGREGA VALIDACION DE UNA SOLA  *
004000*                    POLIZA ACTIVA POR ASEGURADO.                 *
004100* 2024-02-05  EEDR  TK-10044   SE ADAPTA AL NUEVO ESQUEMA DE     *
004200*                    SUSCRIPCIONES DE SOFTWARE (SB); SE AGREGA   *
004300*                    EL CAMBIO DE PLAN CON PRORRATEO Y CALCULO   *
004400*                    DE IMPUESTO POR PAIS.                        *
004500* 2024-07-30  EEDR  TK-10142   SE CAMBIA EL CALCULO DE DIAS A LA *
004600*                    SUBRUTINA SB1000/SB1000D (ANTES SE RESTABAN *
004700*                    LAS FECHAS A MANO).                          *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS TIPO-TRX-VALIDO IS 'C', 'P'
005400     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
005500              OFF STATUS IS SW-TRAZA-INACTIVA.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT MNTOFILE ASSIGN TO MNTOFILE
005900                     FILE STATUS IS FS-MNTOFILE.
006000     SELECT SUBSFILE ASSIGN TO SUBSFILE
006100                     FILE STATUS IS FS-SUBSFILE.
006200     SELECT PLANFILE ASSIGN TO PLANFILE
006300                     FILE STATUS IS FS-PLANFILE.
006400     SELECT USERFILE ASSIGN TO USERFILE
006500                     FILE STATUS IS FS-USERFILE.
006600     SELECT INVCFILE ASSIGN TO INVCFILE
006700                     FILE STATUS IS FS-INVCFILE.
006800     SELECT AUDTFILE ASSIGN TO AUDTFILE
006900                     FILE STATUS IS FS-AUDTFILE.
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007400******************************************************************
007500*   LOTE DE TRANSACCIONES DE MANTENIMIENTO (SOLO LECTURA)
007600 FD  MNTOFILE.
007700     COPY SB0MNTO.
007800*   MAESTRO DE SUSCRIPCIONES (SE LEE, SE EXTIENDE O SE REGRABA)
007900 FD  SUBSFILE.
008000     COPY SB0SUBS.
008100*   CATALOGO DE PLANES (SOLO LECTURA, SE CARGA EN MEMORIA)
008200 FD  PLANFILE.
008300     COPY SB0PLAN.
008400*   MAESTRO DE USUARIOS (SOLO LECTURA, SE CARGA EN MEMORIA)
008500 FD  USERFILE.
008600     COPY SB0USUR.
008700*   MAESTRO DE FACTURAS (SOLO SE EXTIENDE CON LAS NUEVAS)
008800 FD  INVCFILE.
008900     COPY SB0INVC.
009000*   BITACORA DE AUDITORIA (SOLO SE EXTIENDE)
009100 FD  AUDTFILE.
009200     COPY SB0AUDT.
009300 WORKING-STORAGE SECTION.
009400******************************************************************
009500*                     VARIABLES FILE STATUS                      *
009600******************************************************************
009700 01  FS-MNTOFILE                      PIC 9(02) VALUE ZEROES.
009800 01  FS-SUBSFILE                      PIC 9(02) VALUE ZEROES.
009900 01  FS-PLANFILE                      PIC 9(02) VALUE ZEROES.
010000 01  FS-USERFILE                      PIC 9(02) VALUE ZEROES.
010100 01  FS-INVCFILE                      PIC 9(02) VALUE ZEROES.
010200 01  FS-AUDTFILE                      PIC 9(02) VALUE ZEROES.
010300******************************************************************
010400*                   INDICADORES DE FIN DE ARCHIVO                *
010500******************************************************************
010600 01  WKS-INDICADORES-FIN.
010700     05  WKS-FIN-MNTOFILE            PIC X(01) VALUE 'N'.
010800         88  FIN-MNTOFILE                    VALUE 'S'.
010900     05  WKS-FIN-PLANFILE            PIC X(01) VALUE 'N'.
011000         88  FIN-PLANFILE                    VALUE 'S'.
011100     05  WKS-FIN-USERFILE            PIC X(01) VALUE 'N'.
011200         88  FIN-USERFILE                    VALUE 'S'.
011300     05  WKS-FIN-SUBSFILE            PIC X(01) VALUE 'N'.
011400         88  FIN-SUBSFILE                    VALUE 'S'.
011500     05  FILLER                      PIC X(04) VALUE SPACES.
011600******************************************************************
011700*                  PARAMETROS DE ENTRADA (SYSIN)                 *
011800******************************************************************
011900 01  WKS-PARAMETROS-ENTRADA.
012000     05  WKS-FECHA-PROCESO           PIC 9(08).
012100     05  WKS-SEQ-AUDITORIA-INI       PIC 9(08).
012200     05  WKS-SEQ-FACTURA-INI         PIC 9(08).
012300     05  WKS-SEQ-SUSCRIPCION-INI     PIC 9(08).
012400     05  FILLER                      PIC X(04) VALUE SPACES.
012500 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
012600     05  WKS-FP-ANIO                 PIC 9(04).
012700     05  WKS-FP-MES                  PIC 9(02).
012800     05  WKS-FP-DIA                  PIC 9(02).
012900******************************************************************
013000*                   CONTADORES DE LA CORRIDA                     *
013100******************************************************************
013200 01  WKS-CONTADORES.
013300     05  WKS-ALTAS-CREADAS           PIC 9(07) COMP VALUE ZEROES.
013400     05  WKS-CAMBIOS-APLICADOS       PIC 9(07) COMP VALUE ZEROES.
013500     05  WKS-ERRORES                 PIC 9(07) COMP VALUE ZEROES.
013600     05  FILLER                      PIC X(04) VALUE SPACES.
013700******************************************************************
013800*               TABLA DE PLANES (CARGADA EN MEMORIA)             *
013900******************************************************************
014000 01  TABLA-PLANES.
014100     05  TAB-PLN-ENTRADA             OCCURS 500 TIMES
014200                                     INDEXED BY IX-PLN.
014300         10  TAB-PLN-ID              PIC 9(04).
014400         10  TAB-PLN-NAME            PIC X(20).
014500         10  TAB-PLN-PRICE           PIC S9(7)V99.
014600         10  TAB-PLN-MAXUSERS        PIC 9(05).
014700         10  TAB-PLN-ACTIVE          PIC X(01).
014800         10  FILLER                  PIC X(02).
014900 01  WKS-TOTAL-PLANES                PIC 9(04) COMP VALUE ZERO.
015000******************************************************************
015100*               TABLA DE USUARIOS (CARGADA EN MEMORIA)           *
015200******************************************************************
015300 01  TABLA-USUARIOS.
015400     05  TAB-USR-ENTRADA             OCCURS 20000 TIMES
015500                                     INDEXED BY IX-USR.
015600         10  TAB-USR-ID              PIC 9(08).
015700         10  TAB-USR-COUNTRY         PIC X(20).
015800         10  FILLER                  PIC X(02).
015900 01  WKS-TOTAL-USUARIOS              PIC 9(05) COMP VALUE ZERO.
016000******************************************************************
016100*                TABLA DE IMPUESTOS POR PAIS (SB0TAXT)           *
016200******************************************************************
016300 COPY SB0TAXT.
016400******************************************************************
016500*         AREAS DE TRABAJO DE LA TRANSACCION EN PROCESO          *
016600******************************************************************
016700 01  WKS-DATOS-TRANSACCION.
016800     05  WKS-TIENE-ACTIVA            PIC X(01) VALUE 'N'.
016900         88  TIENE-ACTIVA-SI                 VALUE 'Y'.
017000     05  WKS-CAMBIO-APLICADO         PIC X(01) VALUE 'N'.
017100     05  WKS-PLAN-ID-BUSCADO         PIC 9(04).
017200     05  WKS-PLAN-ENCONTRADO         PIC X(01) VALUE 'N'.
017300         88  PLAN-ENCONTRADO-SI              VALUE 'Y'.
017400     05  WKS-IX-PLAN-ACTUAL          PIC 9(04) COMP.
017500     05  WKS-USER-ID-BUSQUEDA        PIC 9(08).
017600     05  WKS-PLAN-ANTERIOR-ID        PIC 9(04).
017700     05  WKS-PRECIO-ANTERIOR         PIC S9(7)V99.
017800     05  WKS-DIAS-RESTANTES          PIC S9(05) COMP.
017900     05  WKS-DIFERENCIA-PRECIO       PIC S9(7)V99.
018000     05  WKS-PRORRATEO               PIC S9(7)V99.
018100     05  WKS-PROX-SUSCRIPCION-ID     PIC 9(08) COMP.
018200     05  WKS-PROX-FACTURA-ID         PIC 9(08) COMP.
018300     05  WKS-PROX-SEQ-AUDITORIA      PIC 9(08) COMP.
018400     05  WKS-FACTURA-ID-EDIT         PIC 9(08).
018500     05  WKS-FECHA-VENCIMIENTO       PIC 9(08).
018600     05  WKS-PAIS-NORMALIZADO        PIC X(12).
018700     05  WKS-TASA-APLICADA           PIC 9(03)V99.
018750     05  WKS-NOMBRE-IMPUESTO         PIC X(10) VALUE 'IVA'.
018800     05  WKS-SUBTOTAL-FACTURA        PIC S9(7)V99.
018900     05  WKS-IMPUESTO-FACTURA        PIC S9(7)V99.
019000     05  WKS-TOTAL-FACTURA           PIC S9(7)V99.
019100     05  WKS-ENTIDAD-ID              PIC 9(08).
019200     05  WKS-OPERACION-AUDITORIA     PIC X(12).
019300     05  WKS-DETALLE-AUDITORIA       PIC X(60).
019400     05  FILLER                      PIC X(04) VALUE SPACES.
019500 01  WKS-FACTURA-ID-EDIT-R REDEFINES WKS-FACTURA-ID-EDIT.
019600     05  WKS-FACT-ID-ANIO-PROC       PIC 9(04).
019700     05  WKS-FACT-ID-CONSEC          PIC 9(04).
019800 01  WKS-DIAS-A-SUMAR                PIC S9(05) COMP.
019900 01  WKS-DIAS-A-SUMAR-R REDEFINES WKS-DIAS-A-SUMAR.
020000     05  FILLER                      PIC X(03).
020100     05  WKS-DIAS-VISIBLES           PIC S9(02).
020200******************************************************************
020300 01  WKS-MASCARA-CANT                PIC ZZZ,ZZ9.
020400******************************************************************
020500 PROCEDURE DIVISION.
020600******************************************************************
020700*               S E C C I O N    P R I N C I P A L
020800******************************************************************
020900 100-MAIN SECTION.
021000     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
021100     PERFORM 120-CARGA-TABLAS      THRU 120-CARGA-TABLAS-E
021200     PERFORM 200-PROCESA-TRANSACCIONES
021300             THRU 200-PROCESA-TRANSACCIONES-E
021400     PERFORM 800-ESTADISTICAS
021500     PERFORM 900-CIERRA-ARCHIVOS
021600     STOP RUN.
021700 100-MAIN-E. EXIT.
021800******************************************************************
021900*                 APERTURA DE ARCHIVOS Y PARAMETROS              *
022000******************************************************************
022100 110-APERTURA-ARCHIVOS SECTION.
022200     ACCEPT WKS-PARAMETROS-ENTRADA FROM SYSIN
022300     MOVE WKS-SEQ-AUDITORIA-INI   TO WKS-PROX-SEQ-AUDITORIA
022400     MOVE WKS-SEQ-FACTURA-INI     TO WKS-PROX-FACTURA-ID
022500     MOVE WKS-SEQ-SUSCRIPCION-INI TO WKS-PROX-SUSCRIPCION-ID
022600     OPEN INPUT  MNTOFILE
022700     OPEN INPUT  PLANFILE
022800     OPEN INPUT  USERFILE
022900     OPEN EXTEND INVCFILE
023000     OPEN EXTEND AUDTFILE
023100     IF FS-MNTOFILE NOT = 0
023200        DISPLAY '================================================'
023300                UPON CONSOLE
023400        DISPLAY '   SB1003 - ERROR AL ABRIR MNTOFILE, STATUS: '
023500                FS-MNTOFILE UPON CONSOLE
023600        DISPLAY '================================================'
023700                UPON CONSOLE
023800        MOVE 91 TO RETURN-CODE
023900        STOP RUN
024000     END-IF
024100     IF FS-PLANFILE NOT = 0
024200        DISPLAY '================================================'
024300                UPON CONSOLE
024400        DISPLAY '   SB1003 - ERROR AL ABRIR PLANFILE, STATUS: '
024500                FS-PLANFILE UPON CONSOLE
024600        DISPLAY '================================================'
024700                UPON CONSOLE
024800        MOVE 91 TO RETURN-CODE
024900        STOP RUN
025000     END-IF
025100     IF FS-USERFILE NOT = 0
025200        DISPLAY '================================================'
025300                UPON CONSOLE
025400        DISPLAY '   SB1003 - ERROR AL ABRIR USERFILE, STATUS: '
025500                FS-USERFILE UPON CONSOLE
025600        DISPLAY '================================================'
025700                UPON CONSOLE
025800        MOVE 91 TO RETURN-CODE
025900        STOP RUN
026000     END-IF
026100     IF FS-INVCFILE NOT = 0
026200        DISPLAY '================================================'
026300                UPON CONSOLE
026400        DISPLAY '   SB1003 - ERROR AL ABRIR INVCFILE, STATUS: '
026500                FS-INVCFILE UPON CONSOLE
026600        DISPLAY '================================================'
026700                UPON CONSOLE
026800        MOVE 91 TO RETURN-CODE
026900        STOP RUN
027000     END-IF
027100     IF FS-AUDTFILE NOT = 0
027200        DISPLAY '================================================'
027300                UPON CONSOLE
027400        DISPLAY '   SB1003 - ERROR AL ABRIR AUDTFILE, STATUS: '
027500                FS-AUDTFILE UPON CONSOLE
027600        DISPLAY '================================================'
027700                UPON CONSOLE
027800        MOVE 91 TO RETURN-CODE
027900        STOP RUN
028000     END-IF.
028100 110-APERTURA-ARCHIVOS-E. EXIT.
028200******************************************************************
028300*        CARGA EN MEMORIA DE PLANES Y USUARIOS (CATALOGOS)       *
028400******************************************************************
028500 120-CARGA-TABLAS SECTION.
028600     PERFORM 121-CARGA-PLANES    THRU 121-CARGA-PLANES-E
028700     PERFORM 122-CARGA-USUARIOS  THRU 122-CARGA-USUARIOS-E.
028800 120-CARGA-TABLAS-E. EXIT.
028900
029000 121-CARGA-PLANES SECTION.
029100     READ PLANFILE AT END SET FIN-PLANFILE TO TRUE END-READ
029200     PERFORM 121A-LEE-UN-PLAN UNTIL FIN-PLANFILE
029300     CLOSE PLANFILE.
029400 121-CARGA-PLANES-E. EXIT.
029500
029600 121A-LEE-UN-PLAN SECTION.
029700     ADD 1 TO WKS-TOTAL-PLANES
029800     SET IX-PLN TO WKS-TOTAL-PLANES
029900     MOVE PLN-ID         TO TAB-PLN-ID (IX-PLN)
030000     MOVE PLN-NAME       TO TAB-PLN-NAME (IX-PLN)
030100     MOVE PLN-MONTHLY-PRICE TO TAB-PLN-PRICE (IX-PLN)
030200     MOVE PLN-MAX-USERS  TO TAB-PLN-MAXUSERS (IX-PLN)
030300     MOVE PLN-ACTIVE     TO TAB-PLN-ACTIVE (IX-PLN)
030400     READ PLANFILE AT END SET FIN-PLANFILE TO TRUE END-READ.
030500 121A-LEE-UN-PLAN-E. EXIT.
030600
030700 122-CARGA-USUARIOS SECTION.
030800     READ USERFILE AT END SET FIN-USERFILE TO TRUE END-READ
030900     PERFORM 122A-LEE-UN-USUARIO UNTIL FIN-USERFILE
031000     CLOSE USERFILE.
031100 122-CARGA-USUARIOS-E. EXIT.
031200
031300 122A-LEE-UN-USUARIO SECTION.
031400     ADD 1 TO WKS-TOTAL-USUARIOS
031500     SET IX-USR TO WKS-TOTAL-USUARIOS
031600     MOVE USR-ID         TO TAB-USR-ID (IX-USR)
031700     MOVE USR-COUNTRY    TO TAB-USR-COUNTRY (IX-USR)
031800     READ USERFILE AT END SET FIN-USERFILE TO TRUE END-READ.
031900 122A-LEE-UN-USUARIO-E. EXIT.
032000******************************************************************
032100*            LECTURA Y DESPACHO DE LAS TRANSACCIONES              *
032200******************************************************************
032300 200-PROCESA-TRANSACCIONES SECTION.
032400     READ MNTOFILE AT END SET FIN-MNTOFILE TO TRUE END-READ
032500     PERFORM 200A-PROCESA-UNA-TRANSACCION UNTIL FIN-MNTOFILE
032600     CLOSE MNTOFILE.
032700 200-PROCESA-TRANSACCIONES-E. EXIT.
032800
032900 200A-PROCESA-UNA-TRANSACCION SECTION.
033000     EVALUATE TRUE
033100        WHEN MNTO-ALTA
033200           PERFORM 300-ALTA-SUSCRIPCION THRU 300-ALTA-SUSCRIPCION-E
033300        WHEN MNTO-CAMBIO-PLAN
033400           PERFORM 400-CAMBIO-PLAN      THRU 400-CAMBIO-PLAN-E
033500        WHEN OTHER
033600           ADD 1 TO WKS-ERRORES
033700           DISPLAY '==> SB1003 - TIPO DE TRANSACCION INVALIDO: '
033800                   MNTO-TRX-TYPE UPON CONSOLE
033900     END-EVALUATE
034000     READ MNTOFILE AT END SET FIN-MNTOFILE TO TRUE END-READ.
034100 200A-PROCESA-UNA-TRANSACCION-E. EXIT.
034200******************************************************************
034300*   ALTA DE SUSCRIPCION - VALIDA UNA SOLA POLIZA ACTIVA POR       *
034400*   USUARIO, CREA LA SUSCRIPCION Y LA PRIMERA FACTURA MENSUAL     *
034500******************************************************************
034600 300-ALTA-SUSCRIPCION SECTION.
034700     MOVE 'N' TO WKS-TIENE-ACTIVA
034800     PERFORM 300A-ABRE-Y-VERIFICA-SUBS
034900             THRU 300A-ABRE-Y-VERIFICA-SUBS-E
035000     IF TIENE-ACTIVA-SI
035100        ADD 1 TO WKS-ERRORES
035200        DISPLAY '==> SB1003 - EL USUARIO YA TIENE SUSCRIPCION '
035300                'ACTIVA, USUARIO: ' MNTO-USER-ID UPON CONSOLE
035400     ELSE
035500        MOVE MNTO-PLAN-ID TO WKS-PLAN-ID-BUSCADO
035600        PERFORM 220-BUSCA-PLAN THRU 220-BUSCA-PLAN-E
035700        IF PLAN-ENCONTRADO-SI
035800           PERFORM 310-CREA-SUSCRIPCION THRU 310-CREA-SUSCRIPCION-E
035900           MOVE MNTO-USER-ID TO WKS-USER-ID-BUSQUEDA
036000           MOVE TAB-PLN-PRICE (WKS-IX-PLAN-ACTUAL)
036100                             TO WKS-SUBTOTAL-FACTURA
036200           PERFORM 230-CALCULA-IMPUESTO THRU 230-CALCULA-IMPUESTO-E
036300           PERFORM 320-GENERA-FACTURA-INICIAL
036400                   THRU 320-GENERA-FACTURA-INICIAL-E
036500           MOVE WKS-PROX-SUSCRIPCION-ID TO WKS-ENTIDAD-ID
036600           MOVE 'CREATION'   TO WKS-OPERACION-AUDITORIA
036700           MOVE SPACES       TO WKS-DETALLE-AUDITORIA
036800           STRING 'NUEVA SUSCRIPCION, PLAN ' DELIMITED BY SIZE
036900                  MNTO-PLAN-ID               DELIMITED BY SIZE
036950                  ' IMP: '                   DELIMITED BY SIZE
036960                  WKS-NOMBRE-IMPUESTO        DELIMITED BY SIZE
037000                  INTO WKS-DETALLE-AUDITORIA
037100           END-STRING
037200           PERFORM 900-ESCRIBE-AUDITORIA THRU 900-ESCRIBE-AUDITORIA-E
037300           ADD 1 TO WKS-ALTAS-CREADAS
037400        ELSE
037500           ADD 1 TO WKS-ERRORES
037600           DISPLAY '==> SB1003 - PLAN NO ENCONTRADO EN EL ALTA, '
037700                   'PLAN: ' MNTO-PLAN-ID UPON CONSOLE
037800        END-IF
037900     END-IF.
038000 300-ALTA-SUSCRIPCION-E. EXIT.
038100
038200 300A-ABRE-Y-VERIFICA-SUBS SECTION.
038300     MOVE 'N' TO WKS-FIN-SUBSFILE
038400     OPEN INPUT SUBSFILE
038500     IF FS-SUBSFILE NOT = 0
038600        DISPLAY '================================================'
038700                UPON CONSOLE
038800        DISPLAY '   SB1003 - ERROR AL ABRIR SUBSFILE, STATUS: '
038900                FS-SUBSFILE UPON CONSOLE
039000        DISPLAY '================================================'
039100                UPON CONSOLE
039200        MOVE 91 TO RETURN-CODE
039300        STOP RUN
039400     END-IF
039500     READ SUBSFILE AT END SET FIN-SUBSFILE TO TRUE END-READ
039600     PERFORM 300B-VERIFICA-UNA-SUBS UNTIL FIN-SUBSFILE
039700     CLOSE SUBSFILE.
039800 300A-ABRE-Y-VERIFICA-SUBS-E. EXIT.
039900
040000 300B-VERIFICA-UNA-SUBS SECTION.
040100     IF SUB-USER-ID = MNTO-USER-ID AND SUB-ACTIVA
040200        MOVE 'Y' TO WKS-TIENE-ACTIVA
040300     END-IF
040400     READ SUBSFILE AT END SET FIN-SUBSFILE TO TRUE END-READ.
040500 300B-VERIFICA-UNA-SUBS-E. EXIT.
040600
040700 310-CREA-SUSCRIPCION SECTION.
040800     ADD 1 TO WKS-PROX-SUSCRIPCION-ID
040900     MOVE SPACES                  TO REG-SUBS
041000     MOVE WKS-PROX-SUSCRIPCION-ID  TO SUB-ID
041100     MOVE MNTO-USER-ID             TO SUB-USER-ID
041200     MOVE MNTO-PLAN-ID             TO SUB-PLAN-ID
041300     MOVE 'ACTIVE    '             TO SUB-STATE
041400     MOVE WKS-FECHA-PROCESO        TO SUB-START-DATE
041500     MOVE ZEROES                   TO SUB-END-DATE
041600     MOVE +30 TO WKS-DIAS-A-SUMAR
041700     CALL 'SB1000' USING WKS-FECHA-PROCESO, WKS-DIAS-A-SUMAR,
041800                         WKS-FECHA-VENCIMIENTO
041900     MOVE WKS-FECHA-VENCIMIENTO    TO SUB-NEXT-BILL-DATE
042000     MOVE 'Y'                      TO SUB-AUTO-RENEW
042100     MOVE TAB-PLN-PRICE (WKS-IX-PLAN-ACTUAL) TO SUB-CURRENT-PRICE
042200     MOVE ZEROES                   TO SUB-CANCEL-DATE
042300     MOVE SPACES                   TO SUB-CANCEL-REASON
042400     OPEN EXTEND SUBSFILE
042500     IF FS-SUBSFILE NOT = 0
042600        DISPLAY '================================================'
042700                UPON CONSOLE
042800        DISPLAY '   SB1003 - ERROR AL ABRIR SUBSFILE, STATUS: '
042900                FS-SUBSFILE UPON CONSOLE
043000        DISPLAY '================================================'
043100                UPON CONSOLE
043200        MOVE 91 TO RETURN-CODE
043300        STOP RUN
043400     END-IF
043500     WRITE REG-SUBS
043600     IF FS-SUBSFILE NOT = 0
043700        DISPLAY '================================================'
043800                UPON CONSOLE
043900        DISPLAY '   SB1003 - ERROR AL ESCRIBIR SUBSFILE, STATUS: '
044000                FS-SUBSFILE UPON CONSOLE
044100        DISPLAY '================================================'
044200                UPON CONSOLE
044300        MOVE 91 TO RETURN-CODE
044400        STOP RUN
044500     END-IF
044600     CLOSE SUBSFILE.
044700 310-CREA-SUSCRIPCION-E. EXIT.
044800******************************************************************
044900*       GENERA LA PRIMERA FACTURA DE LA SUSCRIPCION NUEVA         *
045000******************************************************************
045100 320-GENERA-FACTURA-INICIAL SECTION.
045200     ADD 1 TO WKS-PROX-FACTURA-ID
045300     MOVE WKS-PROX-FACTURA-ID  TO WKS-FACTURA-ID-EDIT
045400     MOVE +15 TO WKS-DIAS-A-SUMAR
045500     CALL 'SB1000' USING WKS-FECHA-PROCESO, WKS-DIAS-A-SUMAR,
045600                         WKS-FECHA-VENCIMIENTO
045700     MOVE SPACES                TO REG-INVC
045800     MOVE WKS-PROX-FACTURA-ID   TO INV-ID
045900     MOVE 'FAC-'                TO INV-NUMBER (1:4)
046000     MOVE WKS-FACTURA-ID-EDIT   TO INV-NUMBER (5:8)
046100     MOVE WKS-PROX-SUSCRIPCION-ID TO INV-SUB-ID
046200     MOVE WKS-FECHA-PROCESO     TO INV-ISSUE-DATE
046300     MOVE WKS-FECHA-VENCIMIENTO TO INV-DUE-DATE
046400     MOVE WKS-SUBTOTAL-FACTURA  TO INV-SUBTOTAL
046500     MOVE WKS-TASA-APLICADA     TO INV-TAX-RATE
046600     MOVE WKS-IMPUESTO-FACTURA  TO INV-TAX-AMOUNT
046700     MOVE WKS-TOTAL-FACTURA     TO INV-TOTAL
046800     MOVE 'PENDING   '          TO INV-STATE
046900     MOVE ZEROES                TO INV-PAID-DATE
047000     MOVE 'N'                   TO INV-PRORATION-FLAG
047100     STRING 'MONTHLY SUBSCRIPTION - PLAN '       DELIMITED BY SIZE
047200            TAB-PLN-NAME (WKS-IX-PLAN-ACTUAL)    DELIMITED BY SIZE
047300            INTO INV-CONCEPT
047400     END-STRING
047500     WRITE REG-INVC
047600     IF FS-INVCFILE NOT = 0
047700        DISPLAY '================================================'
047800                UPON CONSOLE
047900        DISPLAY '   SB1003 - ERROR AL ESCRIBIR INVCFILE, STATUS: '
048000                FS-INVCFILE UPON CONSOLE
048100        DISPLAY '================================================'
048200                UPON CONSOLE
048300        MOVE 91 TO RETURN-CODE
048400        STOP RUN
048500     END-IF.
048600 320-GENERA-FACTURA-INICIAL-E. EXIT.
048700******************************************************************
048800*       BUSCA UN PLAN EN LA TABLA POR EL ID SOLICITADO            *
048900******************************************************************
049000 220-BUSCA-PLAN SECTION.
049100     MOVE 'N' TO WKS-PLAN-ENCONTRADO
049200     PERFORM 220A-COMPARA-PLAN
049300             VARYING IX-PLN FROM 1 BY 1 UNTIL IX-PLN > WKS-TOTAL-PLANES.
049400 220-BUSCA-PLAN-E. EXIT.
049500
049600 220A-COMPARA-PLAN SECTION.
049700     IF TAB-PLN-ID (IX-PLN) = WKS-PLAN-ID-BUSCADO
049800        MOVE 'Y' TO WKS-PLAN-ENCONTRADO
049900        MOVE IX-PLN TO WKS-IX-PLAN-ACTUAL
050000     END-IF.
050100 220A-COMPARA-PLAN-E. EXIT.
050200******************************************************************
050300*            CALCULA EL IMPUESTO DE PAIS DEL USUARIO             *
050400******************************************************************
050500 230-CALCULA-IMPUESTO SECTION.
050600     MOVE SPACES TO WKS-PAIS-NORMALIZADO
050700     PERFORM 230A-BUSCA-PAIS-USUARIO
050800             VARYING IX-USR FROM 1 BY 1 UNTIL IX-USR > WKS-TOTAL-USUARIOS
050820     INSPECT WKS-PAIS-NORMALIZADO CONVERTING
050840             'abcdefghijklmnopqrstuvwxyz' TO
050860             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
050900     IF WKS-PAIS-NORMALIZADO = SPACES
051000        MOVE 'ES' TO WKS-PAIS-NORMALIZADO
051100     END-IF
051200     MOVE WKS-TASA-DEFECTO   TO WKS-TASA-APLICADA
051250     MOVE 'IVA'              TO WKS-NOMBRE-IMPUESTO
051300     PERFORM 230B-BUSCA-TASA-PAIS
051400             VARYING IX-IMP FROM 1 BY 1 UNTIL IX-IMP > WKS-TOTAL-PAISES
051500     COMPUTE WKS-IMPUESTO-FACTURA ROUNDED =
051600             WKS-SUBTOTAL-FACTURA * WKS-TASA-APLICADA / 100
051700     COMPUTE WKS-TOTAL-FACTURA =
051800             WKS-SUBTOTAL-FACTURA + WKS-IMPUESTO-FACTURA.
051900 230-CALCULA-IMPUESTO-E. EXIT.
052000
052100 230A-BUSCA-PAIS-USUARIO SECTION.
052200     IF TAB-USR-ID (IX-USR) = WKS-USER-ID-BUSQUEDA
052300        MOVE TAB-USR-COUNTRY (IX-USR) TO WKS-PAIS-NORMALIZADO
052400     END-IF.
052500 230A-BUSCA-PAIS-USUARIO-E. EXIT.
052600
052700 230B-BUSCA-TASA-PAIS SECTION.
052800     IF TAB-IMP-PAIS (IX-IMP) = WKS-PAIS-NORMALIZADO
052900        MOVE TAB-IMP-TASA (IX-IMP)   TO WKS-TASA-APLICADA
052950        MOVE TAB-IMP-NOMBRE (IX-IMP) TO WKS-NOMBRE-IMPUESTO
053000     END-IF.
053100 230B-BUSCA-TASA-PAIS-E. EXIT.
053200******************************************************************
053300*   CAMBIO DE PLAN - PRORRATEA LA DIFERENCIA CUANDO EL PLAN       *
053400*   NUEVO ES MAS CARO Y ACTUALIZA LA SUSCRIPCION AL PLAN NUEVO    *
053500******************************************************************
053600 400-CAMBIO-PLAN SECTION.
053700     MOVE 'N' TO WKS-CAMBIO-APLICADO
053800     MOVE 'N' TO WKS-FIN-SUBSFILE
053900     OPEN I-O SUBSFILE
054000     IF FS-SUBSFILE NOT = 0
054100        DISPLAY '================================================'
054200                UPON CONSOLE
054300        DISPLAY '   SB1003 - ERROR AL ABRIR SUBSFILE, STATUS: '
054400                FS-SUBSFILE UPON CONSOLE
054500        DISPLAY '================================================'
054600                UPON CONSOLE
054700        MOVE 91 TO RETURN-CODE
054800        STOP RUN
054900     END-IF
055000     READ SUBSFILE AT END SET FIN-SUBSFILE TO TRUE END-READ
055100     PERFORM 400A-BUSCA-Y-ACTUALIZA UNTIL FIN-SUBSFILE
055200     CLOSE SUBSFILE
055300     IF WKS-CAMBIO-APLICADO = 'N'
055400        ADD 1 TO WKS-ERRORES
055500        DISPLAY '==> SB1003 - SUSCRIPCION NO ENCONTRADA EN EL '
055600                'CAMBIO DE PLAN, SUB-ID: ' MNTO-SUB-ID UPON CONSOLE
055700     END-IF.
055800 400-CAMBIO-PLAN-E. EXIT.
055900
056000 400A-BUSCA-Y-ACTUALIZA SECTION.
056100     IF SUB-ID = MNTO-SUB-ID
056200        PERFORM 410-APLICA-CAMBIO-PLAN THRU 410-APLICA-CAMBIO-PLAN-E
056300        MOVE 'Y' TO WKS-CAMBIO-APLICADO
056400     END-IF
056500     READ SUBSFILE AT END SET FIN-SUBSFILE TO TRUE END-READ.
056600 400A-BUSCA-Y-ACTUALIZA-E. EXIT.
056700
056800 410-APLICA-CAMBIO-PLAN SECTION.
056900     MOVE MNTO-PLAN-ID TO WKS-PLAN-ID-BUSCADO
057000     PERFORM 220-BUSCA-PLAN THRU 220-BUSCA-PLAN-E
057100     IF PLAN-ENCONTRADO-SI
057200        MOVE SUB-PLAN-ID          TO WKS-PLAN-ANTERIOR-ID
057300        MOVE SUB-CURRENT-PRICE    TO WKS-PRECIO-ANTERIOR
057400        IF TAB-PLN-PRICE (WKS-IX-PLAN-ACTUAL) > WKS-PRECIO-ANTERIOR
057500           PERFORM 415-CALCULA-Y-FACTURA-PRORRATEO
057600                   THRU 415-CALCULA-Y-FACTURA-PRORRATEO-E
057700        END-IF
057800        MOVE MNTO-PLAN-ID TO SUB-PLAN-ID
057900        MOVE TAB-PLN-PRICE (WKS-IX-PLAN-ACTUAL) TO SUB-CURRENT-PRICE
058000        REWRITE REG-SUBS
058100        IF FS-SUBSFILE NOT = 0
058200           DISPLAY '============================================'
058300                   UPON CONSOLE
058400           DISPLAY '   SB1003 - ERROR AL REGRABAR SUBSFILE: '
058500                   FS-SUBSFILE UPON CONSOLE
058600           MOVE 91 TO RETURN-CODE
058700           STOP RUN
058800        END-IF
058900        MOVE SUB-ID             TO WKS-ENTIDAD-ID
059000        MOVE 'MODIFICATION'     TO WKS-OPERACION-AUDITORIA
059100        MOVE SPACES             TO WKS-DETALLE-AUDITORIA
059200        STRING 'CAMBIO DE PLAN '    DELIMITED BY SIZE
059300               WKS-PLAN-ANTERIOR-ID DELIMITED BY SIZE
059400               ' A PLAN '           DELIMITED BY SIZE
059500               MNTO-PLAN-ID         DELIMITED BY SIZE
059600               INTO WKS-DETALLE-AUDITORIA
059700        END-STRING
059800        PERFORM 900-ESCRIBE-AUDITORIA THRU 900-ESCRIBE-AUDITORIA-E
059900        ADD 1 TO WKS-CAMBIOS-APLICADOS
060000     ELSE
060100        ADD 1 TO WKS-ERRORES
060200        DISPLAY '==> SB1003 - PLAN NUEVO NO ENCONTRADO, PLAN: '
060300                MNTO-PLAN-ID UPON CONSOLE
060400     END-IF.
060500 410-APLICA-CAMBIO-PLAN-E. EXIT.
060600
060700 415-CALCULA-Y-FACTURA-PRORRATEO SECTION.
060800     CALL 'SB1000D' USING WKS-FECHA-PROCESO, SUB-NEXT-BILL-DATE,
060900                          WKS-DIAS-RESTANTES
061000     IF WKS-DIAS-RESTANTES > 0
061100        COMPUTE WKS-DIFERENCIA-PRECIO =
061200                TAB-PLN-PRICE (WKS-IX-PLAN-ACTUAL) - WKS-PRECIO-ANTERIOR
061300        COMPUTE WKS-PRORRATEO ROUNDED =
061400                WKS-DIFERENCIA-PRECIO * WKS-DIAS-RESTANTES / 30
061500        IF WKS-PRORRATEO > 0
061600           MOVE SUB-USER-ID     TO WKS-USER-ID-BUSQUEDA
061700           MOVE WKS-PRORRATEO   TO WKS-SUBTOTAL-FACTURA
061800           PERFORM 230-CALCULA-IMPUESTO THRU 230-CALCULA-IMPUESTO-E
061900           PERFORM 420-GENERA-FACTURA-PRORRATEO
062000                   THRU 420-GENERA-FACTURA-PRORRATEO-E
062100        END-IF
062200     END-IF.
062300 415-CALCULA-Y-FACTURA-PRORRATEO-E. EXIT.
062400******************************************************************
062500*     GENERA LA FACTURA DE PRORRATEO POR CAMBIO DE PLAN           *
062600******************************************************************
062700 420-GENERA-FACTURA-PRORRATEO SECTION.
062800     ADD 1 TO WKS-PROX-FACTURA-ID
062900     MOVE WKS-PROX-FACTURA-ID  TO WKS-FACTURA-ID-EDIT
063000     MOVE +7 TO WKS-DIAS-A-SUMAR
063100     CALL 'SB1000' USING WKS-FECHA-PROCESO, WKS-DIAS-A-SUMAR,
063200                         WKS-FECHA-VENCIMIENTO
063300     MOVE SPACES                TO REG-INVC
063400     MOVE WKS-PROX-FACTURA-ID   TO INV-ID
063500     MOVE 'PRO-'                TO INV-NUMBER (1:4)
063600     MOVE WKS-FACTURA-ID-EDIT   TO INV-NUMBER (5:8)
063700     MOVE SUB-ID                TO INV-SUB-ID
063800     MOVE WKS-FECHA-PROCESO     TO INV-ISSUE-DATE
063900     MOVE WKS-FECHA-VENCIMIENTO TO INV-DUE-DATE
064000     MOVE WKS-SUBTOTAL-FACTURA  TO INV-SUBTOTAL
064100     MOVE WKS-TASA-APLICADA     TO INV-TAX-RATE
064200     MOVE WKS-IMPUESTO-FACTURA  TO INV-TAX-AMOUNT
064300     MOVE WKS-TOTAL-FACTURA     TO INV-TOTAL
064400     MOVE 'PENDING   '          TO INV-STATE
064500     MOVE ZEROES                TO INV-PAID-DATE
064600     MOVE 'Y'                   TO INV-PRORATION-FLAG
064700     STRING 'PLAN CHANGE FROM PLAN '        DELIMITED BY SIZE
064800            WKS-PLAN-ANTERIOR-ID            DELIMITED BY SIZE
064900            ' TO PLAN '                     DELIMITED BY SIZE
065000            MNTO-PLAN-ID                    DELIMITED BY SIZE
065100            INTO INV-CONCEPT
065200     END-STRING
065300     WRITE REG-INVC
065400     IF FS-INVCFILE NOT = 0
065500        DISPLAY '================================================'
065600                UPON CONSOLE
065700        DISPLAY '   SB1003 - ERROR AL ESCRIBIR INVCFILE, STATUS: '
065800                FS-INVCFILE UPON CONSOLE
065900        DISPLAY '================================================'
066000                UPON CONSOLE
066100        MOVE 91 TO RETURN-CODE
066200        STOP RUN
066300     END-IF.
066400 420-GENERA-FACTURA-PRORRATEO-E. EXIT.
066500******************************************************************
066600*             ESCRIBE EL REGISTRO DE AUDITORIA                   *
066700******************************************************************
066800 900-ESCRIBE-AUDITORIA SECTION.
066900     ADD 1 TO WKS-PROX-SEQ-AUDITORIA
067000     MOVE SPACES                  TO REG-AUDT
067100     MOVE WKS-PROX-SEQ-AUDITORIA  TO AUD-SEQ
067200     MOVE WKS-FECHA-PROCESO       TO AUD-DATE
067300     MOVE 'SUBSCRIPTION'          TO AUD-ENTITY-TYPE
067400     MOVE WKS-ENTIDAD-ID          TO AUD-ENTITY-ID
067500     MOVE WKS-OPERACION-AUDITORIA TO AUD-OPERATION
067600     MOVE WKS-DETALLE-AUDITORIA   TO AUD-DETAIL
067700     WRITE REG-AUDT
067800     IF FS-AUDTFILE NOT = 0
067900        DISPLAY '================================================'
068000                UPON CONSOLE
068100        DISPLAY '   SB1003 - ERROR AL ESCRIBIR AUDTFILE, STATUS: '
068200                FS-AUDTFILE UPON CONSOLE
068300        DISPLAY '================================================'
068400                UPON CONSOLE
068500        MOVE 91 TO RETURN-CODE
068600        STOP RUN
068700     END-IF.
068800 900-ESCRIBE-AUDITORIA-E. EXIT.
068900******************************************************************
069000*          DESPLIEGUE DE ESTADISTICAS EN CONSOLA (OPERADOR)      *
069100******************************************************************
069200 800-ESTADISTICAS SECTION.
069300     DISPLAY '------------------------------------------------' UPON CONSOLE
069400     DISPLAY ' SB1003 - RESUMEN DE MANTENIMIENTO DE SUSCRIPCIONES'
069500             UPON CONSOLE
069600     MOVE WKS-ALTAS-CREADAS TO WKS-MASCARA-CANT
069700     DISPLAY ' ALTAS CREADAS ................: ' WKS-MASCARA-CANT
069800             UPON CONSOLE
069900     MOVE WKS-CAMBIOS-APLICADOS TO WKS-MASCARA-CANT
070000     DISPLAY ' CAMBIOS DE PLAN APLICADOS ....: ' WKS-MASCARA-CANT
070100             UPON CONSOLE
070200     MOVE WKS-ERRORES TO WKS-MASCARA-CANT
070300     DISPLAY ' TRANSACCIONES CON ERROR ......: ' WKS-MASCARA-CANT
070400             UPON CONSOLE
070500     DISPLAY '------------------------------------------------' UPON CONSOLE.
070600 800-ESTADISTICAS-E. EXIT.
070700******************************************************************
070800*                     CIERRE DE ARCHIVOS                         *
070850******************************************************************
070900 900-CIERRA-ARCHIVOS SECTION.
071000     CLOSE INVCFILE
071100     CLOSE AUDTFILE.
071200 900-CIERRA-ARCHIVOS-E. EXIT.
