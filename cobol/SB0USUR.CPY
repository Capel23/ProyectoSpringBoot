000100******************************************************************
000200*              SB0USUR - MAESTRO DE USUARIOS / PERFIL            *
000300*----------------------------------------------------------------*
000400* APLICACION  : SUSCRIPCIONES (SB)
000500* ARCHIVO     : USERFILE  (LINE SEQUENTIAL, SE CARGA COMPLETO EN
000600*             : MEMORIA PARA RESOLVER EL PAIS DEL USUARIO Y CON
000700*             : ESO EL IMPUESTO DE CADA FACTURA)
000800*----------------------------------------------------------------*
000900* 1987-04-13  JLMR  ------    CREACION DEL MAESTRO DE SUSCRIPTORES
001000*                    (NOMBRE, DIRECCION Y PAIS DE ENVIO).
001100* 1998-11-20  JLMR  Y2K-018   REVISION DE CAMPOS DE FECHA DEL
001200*                    MAESTRO (PROYECTO AÑO 2000); SIN CAMBIOS, EL
001300*                    MAESTRO NO ALMACENA FECHAS.
001400* 2003-05-09  RHF   REQ-0922  SE AGREGA USR-EMAIL PARA EL ENVIO
001500*                    ELECTRONICO DE AVISOS DE COBRO.
001600* 2024-02-05  EEDR  TK-10041  SE ADAPTA EL MAESTRO AL NUEVO
001700*                    ESQUEMA DE SUSCRIPCIONES DE SOFTWARE (SB).
001800* 2024-03-11  EEDR  TK-10067  SE AMPLIA USR-COUNTRY A X(20) YA
001900*                    QUE IMPUESTOS ACEPTA NOMBRE DE PAIS O CODIGO
002000*                    ISO, NO SOLO EL CODIGO DE DOS LETRAS.
002100******************************************************************
002200 01  REG-USR.
002300     05  USR-ID                      PIC 9(08).
002400     05  USR-NAME                    PIC X(25).
002500     05  USR-SURNAME                 PIC X(25).
002600     05  USR-EMAIL                   PIC X(40).
002700     05  USR-ACTIVE                  PIC X(01).
002800         88  USR-ACTIVO                      VALUE 'Y'.
002900         88  USR-INACTIVO                    VALUE 'N'.
003000     05  USR-COUNTRY                 PIC X(20).
003100     05  FILLER                      PIC X(01).
