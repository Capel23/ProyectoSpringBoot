000100******************************************************************
000200*              SB0SUBS - MAESTRO DE SUSCRIPCIONES                *
000300*----------------------------------------------------------------*
000400* APLICACION  : SUSCRIPCIONES (SB)
000500* ARCHIVO     : SUBSFILE  (LINE SEQUENTIAL, LLAVE = SUB-ID)
000600* CONTENIDO   : UNA SUSCRIPCION POR REGISTRO, ESTADO, PLAN ACTUAL
000700*             : PRECIO VIGENTE Y PROXIMA FECHA DE COBRO
000800*----------------------------------------------------------------*
000900* 1987-04-13  JLMR  ------    CREACION DEL MAESTRO DE SUSCRIPCIONES
001000*                    PARA EL CONTROL DE POLIZAS Y SUSCRIPCIONES DE
001100*                    COBRO PERIODICO (REVISTAS, SEGUROS).
001200* 1991-09-02  CAG   REQ-0447  SE AGREGA SUB-AUTO-RENEW PARA LA
001300*                    RENOVACION AUTOMATICA DE POLIZAS ANUALES.
001400* 1998-11-20  JLMR  Y2K-018   AMPLIACION DE FECHAS A 4 DIGITOS DE
001500*                    ANIO (PROYECTO AÑO 2000).
001600* 2009-06-05  RHF   REQ-1203  SE AGREGA SUB-CANCEL-REASON PARA EL
001700*                    DETALLE DE BAJAS QUE PIDE COBRANZA.
001800* 2024-02-05  EEDR  TK-10041  SE ADAPTA EL MAESTRO PARA SOPORTAR
001900*                    SUSCRIPCIONES DE SOFTWARE (SB) ADEMAS DE LAS
002000*                    POLIZAS TRADICIONALES; SE AGREGAN SUB-PLAN-ID
002100*                    Y SUB-NEXT-BILL-DATE.
002200* 2024-06-18  EEDR  TK-10118  SE AGREGAN LOS ESTADOS MOROSA Y
002300*                    SUSPENDIDA AL CICLO DE VIDA DE LA SUSCRIPCION.
002400******************************************************************
002500 01  REG-SUBS.
002600     05  SUB-ID                      PIC 9(08).
002700     05  SUB-USER-ID                 PIC 9(08).
002800     05  SUB-PLAN-ID                 PIC 9(04).
002900     05  SUB-STATE                   PIC X(10).
003000         88  SUB-ACTIVA                      VALUE 'ACTIVE    '.
003100         88  SUB-MOROSA                      VALUE 'DELINQUENT'.
003200         88  SUB-SUSPENDIDA                  VALUE 'SUSPENDED '.
003300         88  SUB-CANCELADA                   VALUE 'CANCELLED '.
003400         88  SUB-VENCIDA                     VALUE 'EXPIRED   '.
003500     05  SUB-START-DATE              PIC 9(08).
003600     05  SUB-END-DATE                PIC 9(08).
003700     05  SUB-NEXT-BILL-DATE          PIC 9(08).
003800     05  SUB-AUTO-RENEW              PIC X(01).
003900         88  SUB-RENUEVA-SI                  VALUE 'Y'.
004000         88  SUB-RENUEVA-NO                  VALUE 'N'.
004100     05  SUB-CURRENT-PRICE           PIC S9(7)V99.
004200     05  SUB-CANCEL-DATE             PIC 9(08).
004300     05  SUB-CANCEL-REASON           PIC X(40).
004400     05  FILLER                      PIC X(08).
