000100******************************************************************
000200* FECHA       : 13/04/1987                                       *
000300* PROGRAMADOR : JOSE LUIS MARTINEZ REYES                         *
000400* APLICACION  : SUSCRIPCIONES                                    *
000500* PROGRAMA    : SB1001, FACTURACION Y RENOVACION MENSUAL         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA LEE EL MAESTRO DE SUSCRIPCIONES,   *
000800*             : SELECCIONA LAS QUE ESTAN ACTIVAS Y CUMPLEN SU    *
000900*             : FECHA DE PROXIMO COBRO, CALCULA EL IMPUESTO      *
001000*             : SEGUN EL PAIS DEL USUARIO, EMITE LA FACTURA      *
001100*             : MENSUAL Y AVANZA LA PROXIMA FECHA DE COBRO 30    *
001200*             : DIAS. NO RENUEVA LAS QUE TIENEN AUTO-RENOVACION  *
001300*             : DESACTIVADA O FACTURAS SIN COBRAR PENDIENTES.    *
001400* ARCHIVOS    : SUBSFILE=A, PLANFILE=C, USERFILE=C, INVCFILE=E   *
001500*             : AUDTFILE=E, RPTFILE=O                            *
001600* ACCION (ES) : A=ACTUALIZA, C=CONSULTA, E=EXTIENDE, O=CREA      *
001700* INSTALADO   : 05/02/2024                                       *
001800* BPM/RATIONAL: 231190                                           *
001900* NOMBRE      : FACTURACION Y RENOVACION DE SUSCRIPCIONES        *
002000* DESCRIPCION : PROCESO BATCH MENSUAL                            *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. SB1001.
002400 AUTHOR. JOSE LUIS MARTINEZ REYES.
002500 INSTALLATION. DEPARTAMENTO DE SISTEMAS - SUSCRIPCIONES.
002600 DATE-WRITTEN. 13/04/1987.
002700 DATE-COMPILED.
002800 SECURITY. CONFIDENCIAL - USO INTERNO.
002900******************************************************************
003000*                    BITACORA DE CAMBIOS                         *
003100*----------------------------------------------------------------*
003200* 1987-04-13  JLMR  ------    CREACION. FACTURACION MENSUAL DE   *
003300*                    POLIZAS Y SUSCRIPCIONES DE COBRO PERIODICO. *
003400* 1991-09-02  CAG   REQ-0447  SE AGREGA EL CONTROL DE RENOVACION *
003500*                    AUTOMATICA (SUB-AUTO-RENEW).                *
003600* 1998-11-20  JLMR  Y2K-018   AMPLIACION DE FECHAS A 4 DIGITOS   *
003700*                    DE ANIO (PROYECTO AÑO 2000).                *
003800* 2009-06-05  RHF   REQ-1203  SE AGREGA LA VALIDACION DE         *
003900*                    FACTURAS PENDIENTES ANTES DE RENOVAR.       *
004000* 2024-02-05  EEDR  TK-10041  REESCRITURA COMPLETA PARA EL NUEVO *
004100*                    ESQUEMA DE SUSCRIPCIONES DE SOFTWARE (SB);  *
004200*                    SE AGREGA EL CALCULO DE IMPUESTO POR PAIS   *
004300*                    (ANTES LAS POLIZAS NO LLEVABAN IMPUESTO).   *
004400* 2024-03-02  EEDR  TK-10070  SE INCORPORA LA TABLA DE IMPUESTOS *
004500*                    SB0TAXT EN LUGAR DE LA TASA FIJA ANTERIOR.  *
004600* 2024-06-18  EEDR  TK-10118  SE IMPRIME LA SECCION DE RENOVACION*
004700*                    DEL REPORTE CONSOLIDADO RPTFILE.            *
004800* 2024-07-30  EEDR  TK-10140  SE CAMBIA LA SUMA DE 30 DIAS A LA  *
004900*                    SUBRUTINA SB1000 (ANTES SE SUMABA A MANO Y  *
005000*                    FALLABA AL CRUZAR FIN DE ANIO).             *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS PAIS-VALIDO IS 'A' THRU 'Z', SPACE
005700     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
005800              OFF STATUS IS SW-TRAZA-INACTIVA.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SUBSFILE ASSIGN TO SUBSFILE
006200                     FILE STATUS IS FS-SUBSFILE.
006300     SELECT PLANFILE ASSIGN TO PLANFILE
006400                     FILE STATUS IS FS-PLANFILE.
006500     SELECT USERFILE ASSIGN TO USERFILE
006600                     FILE STATUS IS FS-USERFILE.
006700     SELECT INVCFILE ASSIGN TO INVCFILE
006800                     FILE STATUS IS FS-INVCFILE.
006900     SELECT AUDTFILE ASSIGN TO AUDTFILE
007000                     FILE STATUS IS FS-AUDTFILE.
007100     SELECT RPTFILE  ASSIGN TO RPTFILE
007200                     FILE STATUS IS FS-RPTFILE.
007300 DATA DIVISION.
007400 FILE SECTION.
007500******************************************************************
007600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007700******************************************************************
007800*   MAESTRO DE SUSCRIPCIONES (SE REGRABA AL RENOVAR)
007900 FD  SUBSFILE.
008000     COPY SB0SUBS.
008100*   CATALOGO DE PLANES (SOLO LECTURA, SE CARGA EN MEMORIA)
008200 FD  PLANFILE.
008300     COPY SB0PLAN.
008400*   MAESTRO DE USUARIOS (SOLO LECTURA, SE CARGA EN MEMORIA)
008500 FD  USERFILE.
008600     COPY SB0USUR.
008700*   MAESTRO DE FACTURAS (SE LEE PARA VALIDAR PENDIENTES, LUEGO
008800*   SE EXTIENDE CON LAS FACTURAS NUEVAS)
008900 FD  INVCFILE.
009000     COPY SB0INVC.
009100*   BITACORA DE AUDITORIA (SOLO SE EXTIENDE)
009200 FD  AUDTFILE.
009300     COPY SB0AUDT.
009400*   REPORTE CONSOLIDADO DE FACTURACION (132 COLUMNAS)
009500 FD  RPTFILE.
009600 01  REG-RPT                         PIC X(132).
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*                     VARIABLES FILE STATUS                      *
010000******************************************************************
010100 01  FS-SUBSFILE                      PIC 9(02) VALUE ZEROES.
010200 01  FS-PLANFILE                      PIC 9(02) VALUE ZEROES.
010300 01  FS-USERFILE                      PIC 9(02) VALUE ZEROES.
010400 01  FS-INVCFILE                      PIC 9(02) VALUE ZEROES.
010500 01  FS-AUDTFILE                      PIC 9(02) VALUE ZEROES.
010600 01  FS-RPTFILE                       PIC 9(02) VALUE ZEROES.
010700******************************************************************
010800*                   INDICADORES DE FIN DE ARCHIVO                *
010900******************************************************************
011000 01  WKS-INDICADORES-FIN.
011100     05  WKS-FIN-SUBSFILE            PIC X(01) VALUE 'N'.
011200         88  FIN-SUBSFILE                    VALUE 'S'.
011300     05  WKS-FIN-PLANFILE            PIC X(01) VALUE 'N'.
011400         88  FIN-PLANFILE                    VALUE 'S'.
011500     05  WKS-FIN-USERFILE            PIC X(01) VALUE 'N'.
011600         88  FIN-USERFILE                    VALUE 'S'.
011700     05  WKS-FIN-INVCFILE            PIC X(01) VALUE 'N'.
011800         88  FIN-INVCFILE                    VALUE 'S'.
011850     05  FILLER                      PIC X(04) VALUE SPACES.
011900******************************************************************
012000*                  PARAMETROS DE ENTRADA (SYSIN)                 *
012100******************************************************************
012200 01  WKS-PARAMETROS-ENTRADA.
012300     05  WKS-FECHA-PROCESO           PIC 9(08).
012400     05  WKS-SEQ-AUDITORIA-INI       PIC 9(08).
012500     05  WKS-SEQ-FACTURA-INI         PIC 9(08).
012550     05  FILLER                      PIC X(04) VALUE SPACES.
012600 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
012700     05  WKS-FP-ANIO                 PIC 9(04).
012800     05  WKS-FP-MES                  PIC 9(02).
012900     05  WKS-FP-DIA                  PIC 9(02).
013000******************************************************************
013100*                  CONTADORES Y ACUMULADORES                     *
013200******************************************************************
013300 01  WKS-CONTADORES.
013400     05  WKS-SUSCRIP-EXAMINADAS      PIC 9(07) COMP VALUE ZEROES.
013500     05  WKS-FACTURAS-GENERADAS      PIC 9(07) COMP VALUE ZEROES.
013600     05  WKS-SALTADAS-NO-RENUEVA     PIC 9(07) COMP VALUE ZEROES.
013700     05  WKS-SALTADAS-PENDIENTE      PIC 9(07) COMP VALUE ZEROES.
013800     05  WKS-ERRORES                 PIC 9(07) COMP VALUE ZEROES.
013850     05  FILLER                      PIC X(04) VALUE SPACES.
013900 01  WKS-TOTALES-MONETARIOS.
014000     05  WKS-TOTAL-SUBTOTAL          PIC S9(9)V99 VALUE ZEROES.
014100     05  WKS-TOTAL-IMPUESTO          PIC S9(9)V99 VALUE ZEROES.
014200     05  WKS-TOTAL-GENERAL           PIC S9(9)V99 VALUE ZEROES.
014250     05  FILLER                      PIC X(04) VALUE SPACES.
014300******************************************************************
014400*                TABLA DE PLANES (CARGADA EN MEMORIA)            *
014500******************************************************************
014600 01  TABLA-PLANES.
014700     05  TAB-PLN-ENTRADA             OCCURS 500 TIMES
014800                                     INDEXED BY IX-PLN.
014900         10  TAB-PLN-ID              PIC 9(04).
015000         10  TAB-PLN-NAME            PIC X(20).
015100         10  TAB-PLN-PRICE           PIC S9(7)V99.
015200         10  TAB-PLN-MAXUSERS        PIC 9(05).
015300         10  TAB-PLN-ACTIVE          PIC X(01).
015350         10  FILLER                  PIC X(02).
015400 01  WKS-TOTAL-PLANES                PIC 9(04) COMP VALUE ZERO.
015500******************************************************************
015600*               TABLA DE USUARIOS (CARGADA EN MEMORIA)           *
015700******************************************************************
015800 01  TABLA-USUARIOS.
015900     05  TAB-USR-ENTRADA             OCCURS 20000 TIMES
016000                                     INDEXED BY IX-USR.
016100         10  TAB-USR-ID              PIC 9(08).
016150         10  TAB-USR-COUNTRY         PIC X(20).
016180         10  FILLER                  PIC X(02).
016300 01  WKS-TOTAL-USUARIOS              PIC 9(05) COMP VALUE ZERO.
016400******************************************************************
016500*       TABLA DE FACTURAS EXISTENTES (CARGADA EN MEMORIA PARA    *
016600*       VALIDAR PENDIENTES ANTES DE RENOVAR UNA SUSCRIPCION)     *
016700******************************************************************
016800 01  TABLA-FACTURAS.
016900     05  TAB-FAC-ENTRADA             OCCURS 20000 TIMES
017000                                     INDEXED BY IX-FAC.
017100         10  TAB-FAC-SUBID           PIC 9(08).
017150         10  TAB-FAC-STATE           PIC X(10).
017180         10  FILLER                  PIC X(02).
017300 01  WKS-TOTAL-FACTURAS              PIC 9(05) COMP VALUE ZERO.
017400******************************************************************
017500*                TABLA DE IMPUESTOS POR PAIS (SB0TAXT)           *
017600******************************************************************
017700 COPY SB0TAXT.
017800******************************************************************
017900*               AREAS DE TRABAJO DEL CALCULO DE FACTURA          *
018000******************************************************************
018100 01  WKS-DATOS-FACTURA.
018200     05  WKS-PAIS-NORMALIZADO        PIC X(12).
018300     05  WKS-TASA-APLICADA           PIC 9(03)V99.
018350     05  WKS-NOMBRE-IMPUESTO         PIC X(10) VALUE 'IVA'.
018400     05  WKS-SUBTOTAL-FACTURA        PIC S9(7)V99.
018500     05  WKS-IMPUESTO-FACTURA        PIC S9(7)V99.
018600     05  WKS-TOTAL-FACTURA           PIC S9(7)V99.
018700     05  WKS-FECHA-VENCIMIENTO       PIC 9(08).
018800     05  WKS-NUEVA-FECHA-COBRO       PIC 9(08).
018900     05  WKS-PROX-FACTURA-ID         PIC 9(08) COMP.
019000     05  WKS-PROX-SEQ-AUDITORIA      PIC 9(08) COMP.
019100     05  WKS-FACTURA-ID-EDIT         PIC 9(08).
019110     05  WKS-FACTURA-ID-EDIT-R REDEFINES WKS-FACTURA-ID-EDIT.
019120         10  WKS-FACT-ID-ANIO-PROC   PIC 9(04).
019130         10  WKS-FACT-ID-CONSEC      PIC 9(04).
019200     05  WKS-PLAN-ENCONTRADO         PIC X(01) VALUE 'N'.
019300         88  PLAN-ENCONTRADO-SI              VALUE 'Y'.
019400     05  WKS-TIENE-FACT-PEND         PIC X(01) VALUE 'N'.
019500         88  TIENE-FACT-PEND-SI              VALUE 'Y'.
019600     05  WKS-IX-PLAN-ACTUAL          PIC 9(04) COMP.
019650     05  FILLER                      PIC X(04) VALUE SPACES.
019700******************************************************************
019800*                 AREAS DE TRABAJO PARA DIAS SUMADOS             *
019900******************************************************************
020000 01  WKS-DIAS-A-SUMAR                PIC S9(05) COMP.
020100 01  WKS-DIAS-A-SUMAR-R REDEFINES WKS-DIAS-A-SUMAR.
020200     05  FILLER                      PIC X(03).
020300     05  WKS-DIAS-VISIBLES           PIC S9(02).
020400******************************************************************
020500*                    AREAS DEL REPORTE RPTFILE                   *
020600******************************************************************
020700 COPY SB0RPT.
020800 01  WKS-MASCARA-CANT                PIC ZZZ,ZZ9.
020900 01  WKS-MASCARA-MONTO               PIC Z,ZZZ,ZZZ,ZZ9.99-.
020950******************************************************************
021000 PROCEDURE DIVISION.
021200******************************************************************
021300*               S E C C I O N    P R I N C I P A L
021400******************************************************************
021500 100-MAIN SECTION.
021600     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
021700     PERFORM 120-CARGA-TABLAS      THRU 120-CARGA-TABLAS-E
021800     PERFORM 200-PROCESA-SUSCRIPCIONES
021900     PERFORM 300-IMPRIME-REPORTE   THRU 300-IMPRIME-REPORTE-E
022000     PERFORM 800-ESTADISTICAS
022100     PERFORM 900-CIERRA-ARCHIVOS
022200     STOP RUN.
022300 100-MAIN-E. EXIT.
022400******************************************************************
022500*                 APERTURA DE ARCHIVOS Y PARAMETROS              *
022600******************************************************************
022700 110-APERTURA-ARCHIVOS SECTION.
022800     ACCEPT WKS-PARAMETROS-ENTRADA FROM SYSIN
022900     MOVE WKS-SEQ-AUDITORIA-INI     TO WKS-PROX-SEQ-AUDITORIA
023000     MOVE WKS-SEQ-FACTURA-INI       TO WKS-PROX-FACTURA-ID
023100     OPEN I-O    SUBSFILE
023200     OPEN INPUT  PLANFILE
023300     OPEN INPUT  USERFILE
023400     OPEN INPUT  INVCFILE
023500     OPEN EXTEND AUDTFILE
023600     OPEN OUTPUT RPTFILE
023700     IF FS-SUBSFILE NOT = 0
023800        DISPLAY '================================================'
023900                UPON CONSOLE
024000        DISPLAY '   SB1001 - ERROR AL ABRIR SUBSFILE, STATUS: '
024100                FS-SUBSFILE UPON CONSOLE
024200        DISPLAY '================================================'
024300                UPON CONSOLE
024400        MOVE 91 TO RETURN-CODE
024500        STOP RUN
024600     END-IF
024700     IF FS-PLANFILE NOT = 0
024800        DISPLAY '================================================'
024900                UPON CONSOLE
025000        DISPLAY '   SB1001 - ERROR AL ABRIR PLANFILE, STATUS: '
025100                FS-PLANFILE UPON CONSOLE
025200        DISPLAY '================================================'
025300                UPON CONSOLE
025400        MOVE 91 TO RETURN-CODE
025500        STOP RUN
025600     END-IF
025700     IF FS-USERFILE NOT = 0
025800        DISPLAY '================================================'
025900                UPON CONSOLE
026000        DISPLAY '   SB1001 - ERROR AL ABRIR USERFILE, STATUS: '
026100                FS-USERFILE UPON CONSOLE
026200        DISPLAY '================================================'
026300                UPON CONSOLE
026400        MOVE 91 TO RETURN-CODE
026500        STOP RUN
026600     END-IF
026700     IF FS-INVCFILE NOT = 0
026800        DISPLAY '================================================'
026900                UPON CONSOLE
027000        DISPLAY '   SB1001 - ERROR AL ABRIR INVCFILE, STATUS: '
027100                FS-INVCFILE UPON CONSOLE
027200        DISPLAY '================================================'
027300                UPON CONSOLE
027400        MOVE 91 TO RETURN-CODE
027500        STOP RUN
027600     END-IF
027700     IF FS-AUDTFILE NOT = 0
027800        DISPLAY '================================================'
027900                UPON CONSOLE
028000        DISPLAY '   SB1001 - ERROR AL ABRIR AUDTFILE, STATUS: '
028100                FS-AUDTFILE UPON CONSOLE
028200        DISPLAY '================================================'
028300                UPON CONSOLE
028400        MOVE 91 TO RETURN-CODE
028500        STOP RUN
028600     END-IF
028700     IF FS-RPTFILE NOT = 0
028800        DISPLAY '================================================'
028900                UPON CONSOLE
029000        DISPLAY '   SB1001 - ERROR AL ABRIR RPTFILE, STATUS: '
029100                FS-RPTFILE UPON CONSOLE
029200        DISPLAY '================================================'
029300                UPON CONSOLE
029400        MOVE 91 TO RETURN-CODE
029500        STOP RUN
029600     END-IF.
029700 110-APERTURA-ARCHIVOS-E. EXIT.
029800******************************************************************
029900*        CARGA EN MEMORIA DE PLANES, USUARIOS Y FACTURAS         *
030000******************************************************************
030100 120-CARGA-TABLAS SECTION.
030200     PERFORM 121-CARGA-PLANES    THRU 121-CARGA-PLANES-E
030300     PERFORM 122-CARGA-USUARIOS  THRU 122-CARGA-USUARIOS-E
030400     PERFORM 123-CARGA-FACTURAS  THRU 123-CARGA-FACTURAS-E.
030500 120-CARGA-TABLAS-E. EXIT.
030600
030700 121-CARGA-PLANES SECTION.
030800     READ PLANFILE AT END SET FIN-PLANFILE TO TRUE END-READ
030900     PERFORM 121A-LEE-UN-PLAN UNTIL FIN-PLANFILE
031900     CLOSE PLANFILE.
032000 121-CARGA-PLANES-E. EXIT.
032050
032060 121A-LEE-UN-PLAN SECTION.
032070     ADD 1 TO WKS-TOTAL-PLANES
032080     SET IX-PLN TO WKS-TOTAL-PLANES
032090     MOVE PLN-ID            TO TAB-PLN-ID (IX-PLN)
032095     MOVE PLN-NAME          TO TAB-PLN-NAME (IX-PLN)
032096     MOVE PLN-MONTHLY-PRICE TO TAB-PLN-PRICE (IX-PLN)
032097     MOVE PLN-MAX-USERS     TO TAB-PLN-MAXUSERS (IX-PLN)
032098     MOVE PLN-ACTIVE        TO TAB-PLN-ACTIVE (IX-PLN)
032099     READ PLANFILE AT END SET FIN-PLANFILE TO TRUE END-READ.
032100 121A-LEE-UN-PLAN-E. EXIT.
032150
032200 122-CARGA-USUARIOS SECTION.
032300     READ USERFILE AT END SET FIN-USERFILE TO TRUE END-READ
032400     PERFORM 122A-LEE-UN-USUARIO UNTIL FIN-USERFILE
033100     CLOSE USERFILE.
033200 122-CARGA-USUARIOS-E. EXIT.
033210
033220 122A-LEE-UN-USUARIO SECTION.
033230     ADD 1 TO WKS-TOTAL-USUARIOS
033240     SET IX-USR TO WKS-TOTAL-USUARIOS
033250     MOVE USR-ID            TO TAB-USR-ID (IX-USR)
033260     MOVE USR-COUNTRY       TO TAB-USR-COUNTRY (IX-USR)
033270     READ USERFILE AT END SET FIN-USERFILE TO TRUE END-READ.
033280 122A-LEE-UN-USUARIO-E. EXIT.
033290
033400 123-CARGA-FACTURAS SECTION.
033500     READ INVCFILE AT END SET FIN-INVCFILE TO TRUE END-READ
033600     PERFORM 123A-LEE-UNA-FACTURA UNTIL FIN-INVCFILE
034300     CLOSE INVCFILE
034400     OPEN EXTEND INVCFILE
034500     IF FS-INVCFILE NOT = 0
034600        DISPLAY '================================================'
034700                UPON CONSOLE
034800        DISPLAY '   SB1001 - ERROR AL REABRIR INVCFILE, STATUS: '
034900                FS-INVCFILE UPON CONSOLE
035000        DISPLAY '================================================'
035100                UPON CONSOLE
035200        MOVE 91 TO RETURN-CODE
035300        STOP RUN
035400     END-IF.
035500 123-CARGA-FACTURAS-E. EXIT.
035510
035520 123A-LEE-UNA-FACTURA SECTION.
035530     ADD 1 TO WKS-TOTAL-FACTURAS
035540     SET IX-FAC TO WKS-TOTAL-FACTURAS
035550     MOVE INV-SUB-ID        TO TAB-FAC-SUBID (IX-FAC)
035560     MOVE INV-STATE         TO TAB-FAC-STATE (IX-FAC)
035570     READ INVCFILE AT END SET FIN-INVCFILE TO TRUE END-READ.
035580 123A-LEE-UNA-FACTURA-E. EXIT.
035600******************************************************************
035700*        CICLO PRINCIPAL SOBRE EL MAESTRO DE SUSCRIPCIONES       *
035800******************************************************************
035900 200-PROCESA-SUSCRIPCIONES SECTION.
036000     READ SUBSFILE AT END SET FIN-SUBSFILE TO TRUE END-READ
036100     PERFORM 200A-PROCESA-UNA-SUSCRIPCION UNTIL FIN-SUBSFILE.
036800 200-PROCESA-SUSCRIPCIONES-E. EXIT.
036810
036820 200A-PROCESA-UNA-SUSCRIPCION SECTION.
036830     IF SUB-ACTIVA AND SUB-NEXT-BILL-DATE <= WKS-FECHA-PROCESO
036840        ADD 1 TO WKS-SUSCRIP-EXAMINADAS
036850        PERFORM 210-EVALUA-RENOVACION THRU 210-EVALUA-RENOVACION-E
036860     END-IF
036870     READ SUBSFILE AT END SET FIN-SUBSFILE TO TRUE END-READ.
036880 200A-PROCESA-UNA-SUSCRIPCION-E. EXIT.
036900
037000 210-EVALUA-RENOVACION SECTION.
037100     MOVE 'N' TO WKS-TIENE-FACT-PEND
037200     PERFORM 210A-BUSCA-FACT-PEND
037300             VARYING IX-FAC FROM 1 BY 1 UNTIL IX-FAC > WKS-TOTAL-FACTURAS
038000     EVALUATE TRUE
038100        WHEN NOT SUB-RENUEVA-SI
038200           ADD 1 TO WKS-SALTADAS-NO-RENUEVA
038300        WHEN TIENE-FACT-PEND-SI
038400           ADD 1 TO WKS-SALTADAS-PENDIENTE
038500        WHEN OTHER
038600           PERFORM 220-BUSCA-PLAN THRU 220-BUSCA-PLAN-E
038700           IF PLAN-ENCONTRADO-SI
038800              PERFORM 230-CALCULA-IMPUESTO THRU 230-CALCULA-IMPUESTO-E
038900              PERFORM 240-GENERA-FACTURA    THRU 240-GENERA-FACTURA-E
039000              PERFORM 250-RENUEVA-SUSCRIPCION
039100                      THRU 250-RENUEVA-SUSCRIPCION-E
039200              PERFORM 900-ESCRIBE-AUDITORIA THRU 900-ESCRIBE-AUDITORIA-E
039300              ADD 1 TO WKS-FACTURAS-GENERADAS
039400           ELSE
039500              ADD 1 TO WKS-ERRORES
039600           END-IF
039700     END-EVALUATE.
039800 210-EVALUA-RENOVACION-E. EXIT.
039810
039820 210A-BUSCA-FACT-PEND SECTION.
039830     IF TAB-FAC-SUBID (IX-FAC) = SUB-ID AND
039840        (TAB-FAC-STATE (IX-FAC) = 'PENDING   ' OR
039850         TAB-FAC-STATE (IX-FAC) = 'OVERDUE   ')
039860        MOVE 'Y' TO WKS-TIENE-FACT-PEND
039870     END-IF.
039880 210A-BUSCA-FACT-PEND-E. EXIT.
039900
040000 220-BUSCA-PLAN SECTION.
040100     MOVE 'N' TO WKS-PLAN-ENCONTRADO
040200     PERFORM 220A-COMPARA-PLAN
040300             VARYING IX-PLN FROM 1 BY 1 UNTIL IX-PLN > WKS-TOTAL-PLANES.
040900 220-BUSCA-PLAN-E. EXIT.
040910
040920 220A-COMPARA-PLAN SECTION.
040930     IF TAB-PLN-ID (IX-PLN) = SUB-PLAN-ID
040940        MOVE 'Y' TO WKS-PLAN-ENCONTRADO
040950        MOVE IX-PLN TO WKS-IX-PLAN-ACTUAL
040960     END-IF.
040970 220A-COMPARA-PLAN-E. EXIT.
041000******************************************************************
041100*   CALCULA EL IMPUESTO DE LA FACTURA SEGUN EL PAIS DEL USUARIO  *
041200******************************************************************
041300 230-CALCULA-IMPUESTO SECTION.
041400     MOVE SPACES TO WKS-PAIS-NORMALIZADO
041500     PERFORM 230A-BUSCA-PAIS-USUARIO
041600             VARYING IX-USR FROM 1 BY 1 UNTIL IX-USR > WKS-TOTAL-USUARIOS
041650     INSPECT WKS-PAIS-NORMALIZADO CONVERTING
041660             'abcdefghijklmnopqrstuvwxyz' TO
041670             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
042100     IF WKS-PAIS-NORMALIZADO = SPACES
042200        MOVE 'ES' TO WKS-PAIS-NORMALIZADO
042300     END-IF
042400     MOVE WKS-TASA-DEFECTO   TO WKS-TASA-APLICADA
042450     MOVE 'IVA'              TO WKS-NOMBRE-IMPUESTO
042600     PERFORM 230B-BUSCA-TASA-PAIS
042700             VARYING IX-IMP FROM 1 BY 1 UNTIL IX-IMP > WKS-TOTAL-PAISES
043200     MOVE SUB-CURRENT-PRICE TO WKS-SUBTOTAL-FACTURA
043300     COMPUTE WKS-IMPUESTO-FACTURA ROUNDED =
043400             WKS-SUBTOTAL-FACTURA * WKS-TASA-APLICADA / 100
043500     COMPUTE WKS-TOTAL-FACTURA =
043600             WKS-SUBTOTAL-FACTURA + WKS-IMPUESTO-FACTURA.
043700 230-CALCULA-IMPUESTO-E. EXIT.
043710
043720 230A-BUSCA-PAIS-USUARIO SECTION.
043730     IF TAB-USR-ID (IX-USR) = SUB-USER-ID
043740        MOVE TAB-USR-COUNTRY (IX-USR) TO WKS-PAIS-NORMALIZADO
043750     END-IF.
043760 230A-BUSCA-PAIS-USUARIO-E. EXIT.
043770
043780 230B-BUSCA-TASA-PAIS SECTION.
043790     IF TAB-IMP-PAIS (IX-IMP) = WKS-PAIS-NORMALIZADO
043795        MOVE TAB-IMP-TASA (IX-IMP)   TO WKS-TASA-APLICADA
043796        MOVE TAB-IMP-NOMBRE (IX-IMP) TO WKS-NOMBRE-IMPUESTO
043797     END-IF.
043798 230B-BUSCA-TASA-PAIS-E. EXIT.
043800******************************************************************
043900*     GENERA LA FACTURA MENSUAL Y LA ESCRIBE EN INVCFILE         *
044000******************************************************************
044100 240-GENERA-FACTURA SECTION.
044200     ADD 1 TO WKS-PROX-FACTURA-ID
044300     MOVE WKS-PROX-FACTURA-ID   TO WKS-FACTURA-ID-EDIT
044350     MOVE +15 TO WKS-DIAS-A-SUMAR
044400     CALL 'SB1000' USING WKS-FECHA-PROCESO, WKS-DIAS-A-SUMAR,
044500                         WKS-FECHA-VENCIMIENTO
044600     MOVE SPACES                TO REG-INVC
044700     MOVE WKS-PROX-FACTURA-ID   TO INV-ID
044800     MOVE 'FAC-'                TO INV-NUMBER (1:4)
044900     MOVE WKS-FACTURA-ID-EDIT   TO INV-NUMBER (5:8)
045000     MOVE SUB-ID                TO INV-SUB-ID
045100     MOVE WKS-FECHA-PROCESO     TO INV-ISSUE-DATE
045200     MOVE WKS-FECHA-VENCIMIENTO TO INV-DUE-DATE
045300     MOVE WKS-SUBTOTAL-FACTURA  TO INV-SUBTOTAL
045400     MOVE WKS-TASA-APLICADA     TO INV-TAX-RATE
045500     MOVE WKS-IMPUESTO-FACTURA  TO INV-TAX-AMOUNT
045600     MOVE WKS-TOTAL-FACTURA     TO INV-TOTAL
045700     MOVE 'PENDING   '          TO INV-STATE
045800     MOVE ZEROES                TO INV-PAID-DATE
045900     MOVE 'N'                   TO INV-PRORATION-FLAG
046000     STRING 'MONTHLY SUBSCRIPTION - PLAN '
046100            TAB-PLN-NAME (WKS-IX-PLAN-ACTUAL) DELIMITED BY SIZE
046200            INTO INV-CONCEPT
046300     END-STRING
046400     WRITE REG-INVC
046500     IF FS-INVCFILE NOT = 0
046600        DISPLAY '================================================'
046700                UPON CONSOLE
046800        DISPLAY '   SB1001 - ERROR AL ESCRIBIR INVCFILE, STATUS: '
046900                FS-INVCFILE UPON CONSOLE
047000        DISPLAY '================================================'
047100                UPON CONSOLE
047200        MOVE 91 TO RETURN-CODE
047300        STOP RUN
047400     END-IF
047500     ADD WKS-SUBTOTAL-FACTURA  TO WKS-TOTAL-SUBTOTAL
047600     ADD WKS-IMPUESTO-FACTURA  TO WKS-TOTAL-IMPUESTO
047700     ADD WKS-TOTAL-FACTURA     TO WKS-TOTAL-GENERAL.
047800 240-GENERA-FACTURA-E. EXIT.
047900******************************************************************
048000*   AVANZA LA PROXIMA FECHA DE COBRO DE LA SUSCRIPCION 30 DIAS   *
048100******************************************************************
048200 250-RENUEVA-SUSCRIPCION SECTION.
048250     MOVE +30 TO WKS-DIAS-A-SUMAR
048300     CALL 'SB1000' USING SUB-NEXT-BILL-DATE, WKS-DIAS-A-SUMAR,
048400                         WKS-NUEVA-FECHA-COBRO
048500     MOVE WKS-NUEVA-FECHA-COBRO TO SUB-NEXT-BILL-DATE
048600     REWRITE REG-SUBS
048700     IF FS-SUBSFILE NOT = 0
048800        DISPLAY '================================================'
048900                UPON CONSOLE
049000        DISPLAY '   SB1001 - ERROR AL REGRABAR SUBSFILE, STATUS: '
049100                FS-SUBSFILE UPON CONSOLE
049200        DISPLAY '================================================'
049300                UPON CONSOLE
049400        MOVE 91 TO RETURN-CODE
049500        STOP RUN
049600     END-IF.
049700 250-RENUEVA-SUSCRIPCION-E. EXIT.
049800******************************************************************
049900*           ESCRIBE EL REGISTRO DE AUDITORIA DE LA FACTURA       *
050000******************************************************************
050100 900-ESCRIBE-AUDITORIA SECTION.
050200     ADD 1 TO WKS-PROX-SEQ-AUDITORIA
050300     MOVE SPACES                TO REG-AUDT
050400     MOVE WKS-PROX-SEQ-AUDITORIA TO AUD-SEQ
050500     MOVE WKS-FECHA-PROCESO     TO AUD-DATE
050600     MOVE 'INVOICE     '        TO AUD-ENTITY-TYPE
050700     MOVE WKS-PROX-FACTURA-ID   TO AUD-ENTITY-ID
050800     MOVE 'CREATION    '        TO AUD-OPERATION
050900     STRING 'FACTURA GENERADA PARA SUSCRIPCION '
050950            SUB-ID                DELIMITED BY SIZE
050960            ' IMP: '              DELIMITED BY SIZE
050970            WKS-NOMBRE-IMPUESTO   DELIMITED BY SIZE
051100            INTO AUD-DETAIL
051200     END-STRING
051300     WRITE REG-AUDT
051400     IF FS-AUDTFILE NOT = 0
051500        DISPLAY '================================================'
051600                UPON CONSOLE
051700        DISPLAY '   SB1001 - ERROR AL ESCRIBIR AUDTFILE, STATUS: '
051800                FS-AUDTFILE UPON CONSOLE
051900        DISPLAY '================================================'
052000                UPON CONSOLE
052100        MOVE 91 TO RETURN-CODE
052200        STOP RUN
052300     END-IF.
052400 900-ESCRIBE-AUDITORIA-E. EXIT.
052500******************************************************************
052600*             IMPRESION DE LA SECCION DE RENOVACION              *
052700******************************************************************
052800 300-IMPRIME-REPORTE SECTION.
052900     MOVE SPACES TO REG-RPT
053000     MOVE SPACES TO LIN-ENCABEZADO
053100     MOVE 'SISTEMA DE SUSCRIPCIONES - RESUMEN DE FACTURACION Y COBRO'
053200                                TO ENC-TITULO
053300     MOVE 'FECHA DE PROCESO  : ' TO ENC-LIT-FECHA
053400     MOVE WKS-FECHA-PROCESO     TO ENC-FECHA
053500     WRITE REG-RPT FROM LIN-ENCABEZADO AFTER ADVANCING C01
053600     MOVE SPACES TO LIN-TITULO
053700     MOVE 'SECCION 1 - FACTURACION Y RENOVACION MENSUAL'
053800                                TO TIT-TEXTO
053900     WRITE REG-RPT FROM LIN-TITULO AFTER ADVANCING 2 LINES
054000     PERFORM 310-IMPRIME-DETALLE-CANT THRU 310-IMPRIME-DETALLE-CANT-E
054100.
054200 300-IMPRIME-REPORTE-E. EXIT.
054300
054400 310-IMPRIME-DETALLE-CANT SECTION.
054500     MOVE SPACES TO LIN-DETALLE
054600     MOVE 'SUSCRIPCIONES EXAMINADAS PARA RENOVACION' TO DET-ETIQUETA
054700     MOVE WKS-SUSCRIP-EXAMINADAS TO DET-CANTIDAD
054800     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES
054900     MOVE SPACES TO LIN-DETALLE
055000     MOVE 'FACTURAS GENERADAS' TO DET-ETIQUETA
055100     MOVE WKS-FACTURAS-GENERADAS TO DET-CANTIDAD
055200     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES
055300     MOVE SPACES TO LIN-DETALLE
055400     MOVE 'OMITIDAS - AUTO RENOVACION DESACTIVADA' TO DET-ETIQUETA
055500     MOVE WKS-SALTADAS-NO-RENUEVA TO DET-CANTIDAD
055600     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES
055700     MOVE SPACES TO LIN-DETALLE
055800     MOVE 'OMITIDAS - FACTURA PENDIENTE O VENCIDA' TO DET-ETIQUETA
055900     MOVE WKS-SALTADAS-PENDIENTE TO DET-CANTIDAD
056000     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES
056100     MOVE SPACES TO LIN-DETALLE
056200     MOVE 'SUSCRIPCIONES CON ERROR (PLAN NO ENCONTRADO)'
056300                                TO DET-ETIQUETA
056400     MOVE WKS-ERRORES TO DET-CANTIDAD
056500     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES
056600     MOVE SPACES TO LIN-DETALLE
056700     MOVE 'SUBTOTAL FACTURADO EN EL PERIODO' TO DET-ETIQUETA
056800     MOVE WKS-TOTAL-SUBTOTAL TO DET-MONTO
056900     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES
057000     MOVE SPACES TO LIN-DETALLE
057100     MOVE 'IMPUESTO FACTURADO EN EL PERIODO' TO DET-ETIQUETA
057200     MOVE WKS-TOTAL-IMPUESTO TO DET-MONTO
057300     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES
057400     MOVE SPACES TO LIN-DETALLE
057500     MOVE 'TOTAL GENERAL FACTURADO EN EL PERIODO' TO DET-ETIQUETA
057600     MOVE WKS-TOTAL-GENERAL TO DET-MONTO
057700     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES.
057800 310-IMPRIME-DETALLE-CANT-E. EXIT.
057900******************************************************************
058000*          DESPLIEGUE DE ESTADISTICAS EN CONSOLA (OPERADOR)      *
058100******************************************************************
058200 800-ESTADISTICAS SECTION.
058300     DISPLAY '------------------------------------------------' UPON CONSOLE
058400     DISPLAY ' SB1001 - RESUMEN DE FACTURACION Y RENOVACION' UPON CONSOLE
058500     MOVE WKS-SUSCRIP-EXAMINADAS TO WKS-MASCARA-CANT
058600     DISPLAY ' SUSCRIPCIONES EXAMINADAS .....: ' WKS-MASCARA-CANT
058700             UPON CONSOLE
058800     MOVE WKS-FACTURAS-GENERADAS TO WKS-MASCARA-CANT
058900     DISPLAY ' FACTURAS GENERADAS ...........: ' WKS-MASCARA-CANT
059000             UPON CONSOLE
059100     MOVE WKS-TOTAL-GENERAL TO WKS-MASCARA-MONTO
059200     DISPLAY ' TOTAL GENERAL FACTURADO ......: ' WKS-MASCARA-MONTO
059300             UPON CONSOLE
059400     DISPLAY '------------------------------------------------' UPON CONSOLE.
059500 800-ESTADISTICAS-E. EXIT.
059600******************************************************************
059700*                     CIERRE DE ARCHIVOS                         *
059800******************************************************************
059900 900-CIERRA-ARCHIVOS SECTION.
060000     CLOSE SUBSFILE
060100     CLOSE INVCFILE
060200     CLOSE AUDTFILE
060300     CLOSE RPTFILE.
060400 900-CIERRA-ARCHIVOS-E. EXIT.
