000100******************************************************************
000200*              SB0RPT - LINEAS DEL REPORTE DE FACTURACION        *
000300*----------------------------------------------------------------*
000400* APLICACION  : SUSCRIPCIONES (SB)
000500* ARCHIVO     : RPTFILE (LINE SEQUENTIAL, 132 COLUMNAS)
000600*             : SE COPIA EN WORKING-STORAGE DE CADA PROGRAMA QUE
000700*             : IMPRIME UNA SECCION DEL REPORTE (SB1001/SB1002/
000800*             : SB1003/SB1004); EL FD DEL ARCHIVO SOLO DECLARA
000900*             : X(132).
001000*----------------------------------------------------------------*
001100* 1989-07-21  CAG   REQ-0301  CREACION DE LAS LINEAS DE REPORTE
001200*                    DEL CIERRE MENSUAL DE COBRANZA.
001300* 1998-11-20  JLMR  Y2K-018   AMPLIACION DE ENC-FECHA A 10
001400*                    POSICIONES (PROYECTO AÑO 2000).
001500* 2024-02-26  EEDR  TK-10061  SE REUTILIZAN LAS LINEAS PARA EL
001600*                    NUEVO REPORTE DE FACTURACION Y COBRO DE
001700*                    SUSCRIPCIONES DE SOFTWARE (SB).
001800* 2024-07-02  EEDR  TK-10129  SE AMPLIA DET-MONTO PARA ADMITIR
001900*                    TOTALES DE MAS DE UN MILLON (PETICION DE
002000*                    FINANZAS TRAS CIERRE DE JUNIO).
002100******************************************************************
002200 01  LIN-ENCABEZADO.
002300     05  ENC-FILLER1                 PIC X(01) VALUE SPACE.
002400     05  ENC-TITULO                  PIC X(60) VALUE
002500         'SISTEMA DE SUSCRIPCIONES - RESUMEN DE FACTURACION Y COBRO'.
002600     05  FILLER                      PIC X(05) VALUE SPACES.
002700     05  ENC-LIT-FECHA               PIC X(20) VALUE
002800         'FECHA DE PROCESO  : '.
002900     05  ENC-FECHA                   PIC X(10) VALUE SPACES.
003000     05  FILLER                      PIC X(36) VALUE SPACES.
003100*
003200 01  LIN-TITULO.
003300     05  TIT-FILLER1                 PIC X(05) VALUE SPACES.
003400     05  TIT-TEXTO                   PIC X(60) VALUE SPACES.
003500     05  FILLER                      PIC X(67) VALUE SPACES.
003600*
003700 01  LIN-DETALLE.
003800     05  DET-FILLER1                 PIC X(05) VALUE SPACES.
003900     05  DET-ETIQUETA                PIC X(45) VALUE SPACES.
004000     05  FILLER                      PIC X(02) VALUE SPACES.
004100     05  DET-CANTIDAD                PIC ZZZ,ZZ9.
004200     05  FILLER                      PIC X(03) VALUE SPACES.
004300     05  DET-MONTO                   PIC Z,ZZZ,ZZZ,ZZ9.99-.
004400     05  FILLER                      PIC X(53) VALUE SPACES.
