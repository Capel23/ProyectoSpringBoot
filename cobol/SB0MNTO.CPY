000100******************************************************************
000200*        SB0MNTO - TRANSACCIONES DE MANTENIMIENTO DE CARTERA      *
000300*----------------------------------------------------------------*
000400* APLICACION  : SUSCRIPCIONES (SB)
000500* ARCHIVO     : MNTOFILE (LINE SEQUENTIAL, ENTRADA)
000600* CONTENIDO   : UNA TRANSACCION POR REGISTRO, CAPTURADA POR
000700*             : ATENCION AL CLIENTE O POR EL PORTAL DE AUTOSERVICIO,
000800*             : PARA ALTA DE SUSCRIPCION O CAMBIO DE PLAN.
000900*----------------------------------------------------------------*
001000* 1992-03-18  CAG   REQ-0502  CREACION DEL LOTE DE MANTENIMIENTO
001100*                    DE POLIZAS (ALTA Y CAMBIO DE PLAN A PETICION
001200*                    DEL ASEGURADO).
001300* 1998-11-20  JLMR  Y2K-018   REVISION DEL LOTE (PROYECTO AÑO
001400*                    2000); EL LOTE NO MANEJA FECHAS PROPIAS.
001500* 2024-02-05  EEDR  TK-10043  SE ADAPTA LA TRANSACCION AL NUEVO
001600*                    ESQUEMA DE SUSCRIPCIONES DE SOFTWARE (SB);
001700*                    MNTO-TRX-TYPE DISTINGUE ALTA ('C') DE CAMBIO
001800*                    DE PLAN ('P').
001900******************************************************************
002000 01  REG-MNTO.
002100     05  MNTO-TRX-TYPE               PIC X(01).
002200         88  MNTO-ALTA                       VALUE 'C'.
002300         88  MNTO-CAMBIO-PLAN                VALUE 'P'.
002400     05  MNTO-USER-ID                PIC 9(08).
002500     05  MNTO-SUB-ID                 PIC 9(08).
002600     05  MNTO-PLAN-ID                PIC 9(04).
002700     05  FILLER                      PIC X(19).
