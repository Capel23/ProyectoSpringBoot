000100******************************************************************
000200* FECHA       : 10/02/1988                                       *
000300* PROGRAMADOR : JOSE LUIS MARTINEZ REYES                         *
000400* APLICACION  : SUSCRIPCIONES                                    *
000500* PROGRAMA    : SB1002, CICLO DE VIDA DE CARTERA VENCIDA         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA REVISA LAS FACTURAS SIN COBRAR Y   *
000800*             : APLICA EL CICLO DE MOROSIDAD DE LA SUSCRIPCION:  *
000900*             : PASE 1, MARCA MOROSA LA SUSCRIPCION ACTIVA CON   *
001000*             : FACTURA PENDIENTE VENCIDA HACE MAS DE 7 DIAS;    *
001100*             : PASE 2, SUSPENDE LA SUSCRIPCION MOROSA CON       *
001200*             : FACTURA SIN COBRAR VENCIDA HACE MAS DE 30 DIAS;  *
001300*             : PASE 3, DA DE BAJA POR VENCIMIENTO LA SUSCRIPCION*
001400*             : SUSPENDIDA CON FACTURA SIN COBRAR VENCIDA HACE   *
001500*             : MAS DE 60 DIAS Y LE QUITA LA RENOVACION          *
001600*             : AUTOMATICA.                                      *
001700* ARCHIVOS    : SUBSFILE=A, INVCFILE=C, AUDTFILE=E, RPTFILE=E    *
001800* ACCION (ES) : A=ACTUALIZA, C=CONSULTA, E=EXTIENDE              *
001900* INSTALADO   : 05/02/2024                                       *
002000* BPM/RATIONAL: 231191                                           *
002100* NOMBRE      : CICLO DE VIDA DE CARTERA DE SUSCRIPCIONES        *
002200* DESCRIPCION : PROCESO BATCH MENSUAL DE COBRANZA                *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. SB1002.
002600 AUTHOR. JOSE LUIS MARTINEZ REYES.
002700 INSTALLATION. DEPARTAMENTO DE SISTEMAS - SUSCRIPCIONES.
002800 DATE-WRITTEN. 10/02/1988.
002900 DATE-COMPILED.
003000 SECURITY. CONFIDENCIAL - USO INTERNO.
003100******************************************************************
003200*                    BITACORA DE CAMBIOS                         *
003300*----------------------------------------------------------------*
003400* 1988-02-10  JLMR  ------    CREACION. PASE DE MOROSIDAD SOBRE  *
003500*                    LAS POLIZAS DE COBRO PERIODICO (SOLO MARCABA*
003600*                    MOROSA, NO SUSPENDIA NI DABA DE BAJA).       *
003700* 1993-06-14  CAG   REQ-0591  SE AGREGAN LOS PASES DE SUSPENSION *
003800*                    Y BAJA POR VENCIMIENTO PROLONGADO, A        *
003900*                    PETICION DE CARTERA Y COBRANZA.              *
004000* 1998-11-20  JLMR  Y2K-018   AMPLIACION DE FECHAS A 4 DIGITOS   *
004100*                    DE ANIO (PROYECTO AÑO 2000).                *
004200* 2009-08-11  RHF   REQ-1204  SE AGREGA EL DETALLE DE ESTADO     *
004300*                    ANTERIOR EN LA BITACORA DE AUDITORIA.        *
004400* 2024-02-05  EEDR  TK-10042  SE ADAPTA EL CICLO DE MOROSIDAD AL *
004500*                    NUEVO ESQUEMA DE SUSCRIPCIONES DE SOFTWARE  *
004600*                    (SB); LOS UMBRALES DE 7/30/60 DIAS SE TOMAN *
004700*                    SOBRE LA FECHA DE VENCIMIENTO DE LA FACTURA.*
004800* 2024-07-30  EEDR  TK-10141  SE CAMBIA EL CALCULO DE DIAS DE    *
004900*                    VENCIMIENTO A LA SUBRUTINA SB1000D (ANTES   *
005000*                    SE RESTABAN LAS FECHAS A MANO Y FALLABA AL  *
005100*                    CRUZAR FIN DE ANIO).                        *
005200* 2024-08-02  EEDR  TK-10145  SE IMPRIME LA SECCION DE CICLO DE  *
005300*                    VIDA EN EL REPORTE CONSOLIDADO RPTFILE.      *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS ESTADO-VALIDO IS 'A' THRU 'Z', SPACE
006000     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
006100              OFF STATUS IS SW-TRAZA-INACTIVA.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SUBSFILE ASSIGN TO SUBSFILE
006500                     FILE STATUS IS FS-SUBSFILE.
006600     SELECT INVCFILE ASSIGN TO INVCFILE
006700                     FILE STATUS IS FS-INVCFILE.
006800     SELECT AUDTFILE ASSIGN TO AUDTFILE
006900                     FILE STATUS IS FS-AUDTFILE.
007000     SELECT RPTFILE  ASSIGN TO RPTFILE
007100                     FILE STATUS IS FS-RPTFILE.
007200 DATA DIVISION.
007300 FILE SECTION.
007400******************************************************************
007500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007600******************************************************************
007700*   MAESTRO DE SUSCRIPCIONES (SE REGRABA EN CADA PASE)
007800 FD  SUBSFILE.
007900     COPY SB0SUBS.
008000*   MAESTRO DE FACTURAS (SOLO LECTURA, SE CARGA EN MEMORIA)
008100 FD  INVCFILE.
008200     COPY SB0INVC.
008300*   BITACORA DE AUDITORIA (SOLO SE EXTIENDE)
008400 FD  AUDTFILE.
008500     COPY SB0AUDT.
008600*   REPORTE CONSOLIDADO DE FACTURACION (132 COLUMNAS, SE EXTIENDE)
008700 FD  RPTFILE.
008800 01  REG-RPT                         PIC X(132).
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*                     VARIABLES FILE STATUS                      *
009200******************************************************************
009300 01  FS-SUBSFILE                      PIC 9(02) VALUE ZEROES.
009400 01  FS-INVCFILE                      PIC 9(02) VALUE ZEROES.
009500 01  FS-AUDTFILE                      PIC 9(02) VALUE ZEROES.
009600 01  FS-RPTFILE                       PIC 9(02) VALUE ZEROES.
009700******************************************************************
009800*                   INDICADORES DE FIN DE ARCHIVO                *
009900******************************************************************
010000 01  WKS-INDICADORES-FIN.
010100     05  WKS-FIN-SUBSFILE            PIC X(01) VALUE 'N'.
010200         88  FIN-SUBSFILE                    VALUE 'S'.
010300     05  WKS-FIN-INVCFILE            PIC X(01) VALUE 'N'.
010400         88  FIN-INVCFILE                    VALUE 'S'.
010500     05  FILLER                      PIC X(04) VALUE SPACES.
010600******************************************************************
010700*                  PARAMETROS DE ENTRADA (SYSIN)                 *
010800******************************************************************
010900 01  WKS-PARAMETROS-ENTRADA.
011000     05  WKS-FECHA-PROCESO           PIC 9(08).
011100     05  WKS-SEQ-AUDITORIA-INI       PIC 9(08).
011200     05  FILLER                      PIC X(04) VALUE SPACES.
011300 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
011400     05  WKS-FP-ANIO                 PIC 9(04).
011500     05  WKS-FP-MES                  PIC 9(02).
011600     05  WKS-FP-DIA                  PIC 9(02).
011700******************************************************************
011800*                  CONTADORES DEL CICLO DE VIDA                  *
011900******************************************************************
012000 01  WKS-CONTADORES.
012100     05  WKS-MARCADAS-MOROSAS        PIC 9(07) COMP VALUE ZEROES.
012200     05  WKS-MARCADAS-SUSPENDIDAS    PIC 9(07) COMP VALUE ZEROES.
012300     05  WKS-MARCADAS-VENCIDAS       PIC 9(07) COMP VALUE ZEROES.
012400     05  FILLER                      PIC X(04) VALUE SPACES.
012500******************************************************************
012600*       TABLA DE FACTURAS EXISTENTES (CARGADA EN MEMORIA PARA    *
012700*       EVALUAR LOS TRES PASES DEL CICLO DE VIDA)                *
012800******************************************************************
012900 01  TABLA-FACTURAS.
013000     05  TAB-FAC-ENTRADA             OCCURS 20000 TIMES
013100                                     INDEXED BY IX-FAC.
013200         10  TAB-FAC-SUBID           PIC 9(08).
013300         10  TAB-FAC-STATE           PIC X(10).
013400         10  TAB-FAC-DUEDATE         PIC 9(08).
013500         10  FILLER                  PIC X(02).
013600 01  WKS-TOTAL-FACTURAS              PIC 9(05) COMP VALUE ZERO.
013700******************************************************************
013800*             AREAS DE TRABAJO DE LA EVALUACION DE MORA          *
013900******************************************************************
014000 01  WKS-DATOS-MOROSIDAD.
014100     05  WKS-DIAS-DIFERENCIA         PIC S9(05) COMP.
014200     05  WKS-FACT-ENCONTRADA         PIC X(01) VALUE 'N'.
014300         88  FACT-ENCONTRADA-SI              VALUE 'Y'.
014400     05  WKS-PROX-SEQ-AUDITORIA      PIC 9(08) COMP.
014500     05  WKS-SEQ-EDIT                PIC 9(08).
014600     05  WKS-ENTIDAD-ID              PIC 9(08).
014700     05  WKS-ESTADO-ANTERIOR         PIC X(10).
014800     05  FILLER                      PIC X(04) VALUE SPACES.
014900 01  WKS-DIAS-DIFERENCIA-R REDEFINES WKS-DIAS-DIFERENCIA.
015000     05  FILLER                      PIC X(03).
015100     05  WKS-DIAS-VISIBLES           PIC S9(02).
015200 01  WKS-SEQ-EDIT-R REDEFINES WKS-SEQ-EDIT.
015300     05  WKS-SEQ-ANIO                PIC 9(04).
015400     05  WKS-SEQ-CONSEC              PIC 9(04).
015500******************************************************************
015600*                    AREAS DEL REPORTE RPTFILE                   *
015700******************************************************************
015800 COPY SB0RPT.
015900 01  WKS-MASCARA-CANT                PIC ZZZ,ZZ9.
016000******************************************************************
016100 PROCEDURE DIVISION.
016200******************************************************************
016300*               S E C C I O N    P R I N C I P A L
016400******************************************************************
016500 100-MAIN SECTION.
016600     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
016700     PERFORM 120-CARGA-FACTURAS    THRU 120-CARGA-FACTURAS-E
016800     PERFORM 200-PASE-MOROSIDAD    THRU 200-PASE-MOROSIDAD-E
016900     PERFORM 300-PASE-SUSPENSION   THRU 300-PASE-SUSPENSION-E
017000     PERFORM 400-PASE-VENCIMIENTO  THRU 400-PASE-VENCIMIENTO-E
017100     PERFORM 600-IMPRIME-REPORTE   THRU 600-IMPRIME-REPORTE-E
017200     PERFORM 800-ESTADISTICAS
017300     PERFORM 900-CIERRA-ARCHIVOS
017400     STOP RUN.
017500 100-MAIN-E. EXIT.
017600******************************************************************
017700*                 APERTURA DE ARCHIVOS Y PARAMETROS              *
017800******************************************************************
017900 110-APERTURA-ARCHIVOS SECTION.
018000     ACCEPT WKS-PARAMETROS-ENTRADA FROM SYSIN
018100     MOVE WKS-SEQ-AUDITORIA-INI TO WKS-PROX-SEQ-AUDITORIA
018200     OPEN INPUT  INVCFILE
018300     OPEN EXTEND AUDTFILE
018400     OPEN EXTEND RPTFILE
018500     IF FS-INVCFILE NOT = 0
018600        DISPLAY '================================================'
018700                UPON CONSOLE
018800        DISPLAY '   SB1002 - ERROR AL ABRIR INVCFILE, STATUS: '
018900                FS-INVCFILE UPON CONSOLE
019000        DISPLAY '================================================'
019100                UPON CONSOLE
019200        MOVE 91 TO RETURN-CODE
019300        STOP RUN
019400     END-IF
019500     IF FS-AUDTFILE NOT = 0
019600        DISPLAY '================================================'
019700                UPON CONSOLE
019800        DISPLAY '   SB1002 - ERROR AL ABRIR AUDTFILE, STATUS: '
019900                FS-AUDTFILE UPON CONSOLE
020000        DISPLAY '================================================'
020100                UPON CONSOLE
020200        MOVE 91 TO RETURN-CODE
020300        STOP RUN
020400     END-IF
020500     IF FS-RPTFILE NOT = 0
020600        DISPLAY '================================================'
020700                UPON CONSOLE
020800        DISPLAY '   SB1002 - ERROR AL ABRIR RPTFILE, STATUS: '
020900                FS-RPTFILE UPON CONSOLE
021000        DISPLAY '================================================'
021100                UPON CONSOLE
021200        MOVE 91 TO RETURN-CODE
021300        STOP RUN
021400     END-IF.
021500 110-APERTURA-ARCHIVOS-E. EXIT.
021600******************************************************************
021700*          CARGA EN MEMORIA DEL MAESTRO DE FACTURAS              *
021800******************************************************************
021900 120-CARGA-FACTURAS SECTION.
022000     READ INVCFILE AT END SET FIN-INVCFILE TO TRUE END-READ
022100     PERFORM 120A-LEE-UNA-FACTURA UNTIL FIN-INVCFILE
022200     CLOSE INVCFILE.
022300 120-CARGA-FACTURAS-E. EXIT.
022400
022500 120A-LEE-UNA-FACTURA SECTION.
022600     ADD 1 TO WKS-TOTAL-FACTURAS
022700     SET IX-FAC TO WKS-TOTAL-FACTURAS
022800     MOVE INV-SUB-ID      TO TAB-FAC-SUBID (IX-FAC)
022900     MOVE INV-STATE       TO TAB-FAC-STATE (IX-FAC)
023000     MOVE INV-DUE-DATE    TO TAB-FAC-DUEDATE (IX-FAC)
023100     READ INVCFILE AT END SET FIN-INVCFILE TO TRUE END-READ.
023200 120A-LEE-UNA-FACTURA-E. EXIT.
023300******************************************************************
023400*   PASE 1 - MARCA MOROSA LA SUSCRIPCION ACTIVA CON FACTURA      *
023500*   PENDIENTE VENCIDA HACE MAS DE 7 DIAS (PLAZO DE GRACIA)       *
023600******************************************************************
023700 200-PASE-MOROSIDAD SECTION.
023800     OPEN I-O SUBSFILE
023900     IF FS-SUBSFILE NOT = 0
024000        DISPLAY '================================================'
024100                UPON CONSOLE
024200        DISPLAY '   SB1002 - ERROR AL ABRIR SUBSFILE, STATUS: '
024300                FS-SUBSFILE UPON CONSOLE
024400        DISPLAY '================================================'
024500                UPON CONSOLE
024600        MOVE 91 TO RETURN-CODE
024700        STOP RUN
024800     END-IF
024900     READ SUBSFILE AT END SET FIN-SUBSFILE TO TRUE END-READ
025000     PERFORM 200A-EVALUA-MOROSIDAD UNTIL FIN-SUBSFILE
025100     CLOSE SUBSFILE.
025200 200-PASE-MOROSIDAD-E. EXIT.
025300
025400 200A-EVALUA-MOROSIDAD SECTION.
025500     MOVE 'N' TO WKS-FACT-ENCONTRADA
025600     IF SUB-ACTIVA
025700        PERFORM 200B-BUSCA-FACT-MOROSA
025800                VARYING IX-FAC FROM 1 BY 1
025900                UNTIL IX-FAC > WKS-TOTAL-FACTURAS
026000        IF FACT-ENCONTRADA-SI
026100           MOVE SUB-STATE       TO WKS-ESTADO-ANTERIOR
026200           MOVE SUB-ID          TO WKS-ENTIDAD-ID
026300           MOVE 'DELINQUENT'    TO SUB-STATE
026400           REWRITE REG-SUBS
026500           IF FS-SUBSFILE NOT = 0
026600              DISPLAY '=========================================='
026700                      UPON CONSOLE
026800              DISPLAY '   SB1002 - ERROR AL REGRABAR SUBSFILE: '
026900                      FS-SUBSFILE UPON CONSOLE
027000              MOVE 91 TO RETURN-CODE
027100              STOP RUN
027200           END-IF
027300           PERFORM 500-ESCRIBE-AUDITORIA
027400                   THRU 500-ESCRIBE-AUDITORIA-E
027500           ADD 1 TO WKS-MARCADAS-MOROSAS
027600        END-IF
027700     END-IF
027800     READ SUBSFILE AT END SET FIN-SUBSFILE TO TRUE END-READ.
027900 200A-EVALUA-MOROSIDAD-E. EXIT.
028000
028100 200B-BUSCA-FACT-MOROSA SECTION.
028200     IF TAB-FAC-SUBID (IX-FAC) = SUB-ID AND
028300        TAB-FAC-STATE (IX-FAC) = 'PENDING   '
028400        CALL 'SB1000D' USING TAB-FAC-DUEDATE (IX-FAC),
028500                             WKS-FECHA-PROCESO,
028600                             WKS-DIAS-DIFERENCIA
028700        IF WKS-DIAS-DIFERENCIA > 7
028800           MOVE 'Y' TO WKS-FACT-ENCONTRADA
028900        END-IF
029000     END-IF.
029100 200B-BUSCA-FACT-MOROSA-E. EXIT.
029200******************************************************************
029300*   PASE 2 - SUSPENDE LA SUSCRIPCION MOROSA CON FACTURA SIN      *
029400*   COBRAR VENCIDA HACE MAS DE 30 DIAS                          *
029500******************************************************************
029600 300-PASE-SUSPENSION SECTION.
029700     OPEN I-O SUBSFILE
029800     IF FS-SUBSFILE NOT = 0
029900        DISPLAY '================================================'
030000                UPON CONSOLE
030100        DISPLAY '   SB1002 - ERROR AL ABRIR SUBSFILE, STATUS: '
030200                FS-SUBSFILE UPON CONSOLE
030300        DISPLAY '================================================'
030400                UPON CONSOLE
030500        MOVE 91 TO RETURN-CODE
030600        STOP RUN
030700     END-IF
030800     READ SUBSFILE AT END SET FIN-SUBSFILE TO TRUE END-READ
030900     PERFORM 300A-EVALUA-SUSPENSION UNTIL FIN-SUBSFILE
031000     CLOSE SUBSFILE.
031100 300-PASE-SUSPENSION-E. EXIT.
031200
031300 300A-EVALUA-SUSPENSION SECTION.
031400     MOVE 'N' TO WKS-FACT-ENCONTRADA
031500     IF SUB-MOROSA
031600        PERFORM 300B-BUSCA-FACT-SUSPENSION
031700                VARYING IX-FAC FROM 1 BY 1
031800                UNTIL IX-FAC > WKS-TOTAL-FACTURAS
031900        IF FACT-ENCONTRADA-SI
032000           MOVE SUB-STATE       TO WKS-ESTADO-ANTERIOR
032100           MOVE SUB-ID          TO WKS-ENTIDAD-ID
032200           MOVE 'SUSPENDED '    TO SUB-STATE
032300           REWRITE REG-SUBS
032400           IF FS-SUBSFILE NOT = 0
032500              DISPLAY '=========================================='
032600                      UPON CONSOLE
032700              DISPLAY '   SB1002 - ERROR AL REGRABAR SUBSFILE: '
032800                      FS-SUBSFILE UPON CONSOLE
032900              MOVE 91 TO RETURN-CODE
033000              STOP RUN
033100           END-IF
033200           PERFORM 500-ESCRIBE-AUDITORIA
033300                   THRU 500-ESCRIBE-AUDITORIA-E
033400           ADD 1 TO WKS-MARCADAS-SUSPENDIDAS
033500        END-IF
033600     END-IF
033700     READ SUBSFILE AT END SET FIN-SUBSFILE TO TRUE END-READ.
033800 300A-EVALUA-SUSPENSION-E. EXIT.
033900
034000 300B-BUSCA-FACT-SUSPENSION SECTION.
034100     IF TAB-FAC-SUBID (IX-FAC) = SUB-ID AND
034200        (TAB-FAC-STATE (IX-FAC) = 'PENDING   ' OR
034300         TAB-FAC-STATE (IX-FAC) = 'OVERDUE   ')
034400        CALL 'SB1000D' USING TAB-FAC-DUEDATE (IX-FAC),
034500                             WKS-FECHA-PROCESO,
034600                             WKS-DIAS-DIFERENCIA
034700        IF WKS-DIAS-DIFERENCIA > 30
034800           MOVE 'Y' TO WKS-FACT-ENCONTRADA
034900        END-IF
035000     END-IF.
035100 300B-BUSCA-FACT-SUSPENSION-E. EXIT.
035200******************************************************************
035300*   PASE 3 - DA DE BAJA POR VENCIMIENTO LA SUSCRIPCION           *
035400*   SUSPENDIDA CON FACTURA SIN COBRAR VENCIDA HACE MAS DE 60     *
035500*   DIAS; SE LE QUITA LA RENOVACION AUTOMATICA                   *
035600******************************************************************
035700 400-PASE-VENCIMIENTO SECTION.
035800     OPEN I-O SUBSFILE
035900     IF FS-SUBSFILE NOT = 0
036000        DISPLAY '================================================'
036100                UPON CONSOLE
036200        DISPLAY '   SB1002 - ERROR AL ABRIR SUBSFILE, STATUS: '
036300                FS-SUBSFILE UPON CONSOLE
036400        DISPLAY '================================================'
036500                UPON CONSOLE
036600        MOVE 91 TO RETURN-CODE
036700        STOP RUN
036800     END-IF
036900     READ SUBSFILE AT END SET FIN-SUBSFILE TO TRUE END-READ
037000     PERFORM 400A-EVALUA-VENCIMIENTO UNTIL FIN-SUBSFILE
037100     CLOSE SUBSFILE.
037200 400-PASE-VENCIMIENTO-E. EXIT.
037300
037400 400A-EVALUA-VENCIMIENTO SECTION.
037500     MOVE 'N' TO WKS-FACT-ENCONTRADA
037600     IF SUB-SUSPENDIDA
037700        PERFORM 400B-BUSCA-FACT-VENCIMIENTO
037800                VARYING IX-FAC FROM 1 BY 1
037900                UNTIL IX-FAC > WKS-TOTAL-FACTURAS
038000        IF FACT-ENCONTRADA-SI
038100           MOVE SUB-STATE       TO WKS-ESTADO-ANTERIOR
038200           MOVE SUB-ID          TO WKS-ENTIDAD-ID
038300           MOVE 'EXPIRED   '    TO SUB-STATE
038400           MOVE WKS-FECHA-PROCESO TO SUB-CANCEL-DATE
038500           MOVE 'EXPIRED FOR PROLONGED NON-PAYMENT'
038600                                TO SUB-CANCEL-REASON
038700           MOVE 'N'             TO SUB-AUTO-RENEW
038800           REWRITE REG-SUBS
038900           IF FS-SUBSFILE NOT = 0
039000              DISPLAY '=========================================='
039100                      UPON CONSOLE
039200              DISPLAY '   SB1002 - ERROR AL REGRABAR SUBSFILE: '
039300                      FS-SUBSFILE UPON CONSOLE
039400              MOVE 91 TO RETURN-CODE
039500              STOP RUN
039600           END-IF
039700           PERFORM 500-ESCRIBE-AUDITORIA
039800                   THRU 500-ESCRIBE-AUDITORIA-E
039900           ADD 1 TO WKS-MARCADAS-VENCIDAS
040000        END-IF
040100     END-IF
040200     READ SUBSFILE AT END SET FIN-SUBSFILE TO TRUE END-READ.
040300 400A-EVALUA-VENCIMIENTO-E. EXIT.
040400
040500 400B-BUSCA-FACT-VENCIMIENTO SECTION.
040600     IF TAB-FAC-SUBID (IX-FAC) = SUB-ID AND
040700        (TAB-FAC-STATE (IX-FAC) = 'PENDING   ' OR
040800         TAB-FAC-STATE (IX-FAC) = 'OVERDUE   ')
040900        CALL 'SB1000D' USING TAB-FAC-DUEDATE (IX-FAC),
041000                             WKS-FECHA-PROCESO,
041100                             WKS-DIAS-DIFERENCIA
041200        IF WKS-DIAS-DIFERENCIA > 60
041300           MOVE 'Y' TO WKS-FACT-ENCONTRADA
041400        END-IF
041500     END-IF.
041600 400B-BUSCA-FACT-VENCIMIENTO-E. EXIT.
041700******************************************************************
041800*        ESCRIBE EL REGISTRO DE AUDITORIA DEL CAMBIO DE ESTADO    *
041900******************************************************************
042000 500-ESCRIBE-AUDITORIA SECTION.
042100     ADD 1 TO WKS-PROX-SEQ-AUDITORIA
042200     MOVE SPACES                 TO REG-AUDT
042300     MOVE WKS-PROX-SEQ-AUDITORIA  TO AUD-SEQ
042400     MOVE WKS-FECHA-PROCESO      TO AUD-DATE
042500     MOVE 'SUBSCRIPTION'         TO AUD-ENTITY-TYPE
042600     MOVE WKS-ENTIDAD-ID         TO AUD-ENTITY-ID
042700     MOVE 'MODIFICATION'         TO AUD-OPERATION
042800     STRING WKS-ESTADO-ANTERIOR  DELIMITED BY SIZE
042900            ' A '                DELIMITED BY SIZE
043000            SUB-STATE            DELIMITED BY SIZE
043100            INTO AUD-DETAIL
043200     END-STRING
043300     WRITE REG-AUDT
043400     IF FS-AUDTFILE NOT = 0
043500        DISPLAY '================================================'
043600                UPON CONSOLE
043700        DISPLAY '   SB1002 - ERROR AL ESCRIBIR AUDTFILE, STATUS: '
043800                FS-AUDTFILE UPON CONSOLE
043900        DISPLAY '================================================'
044000                UPON CONSOLE
044100        MOVE 91 TO RETURN-CODE
044200        STOP RUN
044300     END-IF.
044400 500-ESCRIBE-AUDITORIA-E. EXIT.
044500******************************************************************
044600*             IMPRESION DE LA SECCION DE CICLO DE VIDA            *
044700******************************************************************
044800 600-IMPRIME-REPORTE SECTION.
044900     MOVE SPACES TO REG-RPT
045000     MOVE SPACES TO LIN-TITULO
045100     MOVE 'SECCION 2 - CICLO DE VIDA DE CARTERA VENCIDA'
045200                                TO TIT-TEXTO
045300     WRITE REG-RPT FROM LIN-TITULO AFTER ADVANCING 2 LINES
045400     PERFORM 610-IMPRIME-DETALLE-CANT
045500             THRU 610-IMPRIME-DETALLE-CANT-E.
045600 600-IMPRIME-REPORTE-E. EXIT.
045700
045800 610-IMPRIME-DETALLE-CANT SECTION.
045900     MOVE SPACES TO LIN-DETALLE
046000     MOVE 'SUSCRIPCIONES MARCADAS MOROSAS' TO DET-ETIQUETA
046100     MOVE WKS-MARCADAS-MOROSAS TO DET-CANTIDAD
046200     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES
046300     MOVE SPACES TO LIN-DETALLE
046400     MOVE 'SUSCRIPCIONES SUSPENDIDAS' TO DET-ETIQUETA
046500     MOVE WKS-MARCADAS-SUSPENDIDAS TO DET-CANTIDAD
046600     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES
046700     MOVE SPACES TO LIN-DETALLE
046800     MOVE 'SUSCRIPCIONES DADAS DE BAJA POR VENCIMIENTO'
046900                                TO DET-ETIQUETA
047000     MOVE WKS-MARCADAS-VENCIDAS TO DET-CANTIDAD
047100     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES.
047200 610-IMPRIME-DETALLE-CANT-E. EXIT.
047300******************************************************************
047400*          DESPLIEGUE DE ESTADISTICAS EN CONSOLA (OPERADOR)      *
047500******************************************************************
047600 800-ESTADISTICAS SECTION.
047700     DISPLAY '------------------------------------------------' UPON CONSOLE
047800     DISPLAY ' SB1002 - RESUMEN DEL CICLO DE VIDA DE CARTERA' UPON CONSOLE
047900     MOVE WKS-MARCADAS-MOROSAS TO WKS-MASCARA-CANT
048000     DISPLAY ' MARCADAS MOROSAS .............: ' WKS-MASCARA-CANT
048100             UPON CONSOLE
048200     MOVE WKS-MARCADAS-SUSPENDIDAS TO WKS-MASCARA-CANT
048300     DISPLAY ' SUSPENDIDAS ..................: ' WKS-MASCARA-CANT
048400             UPON CONSOLE
048500     MOVE WKS-MARCADAS-VENCIDAS TO WKS-MASCARA-CANT
048600     DISPLAY ' DADAS DE BAJA POR VENCIMIENTO ...: ' WKS-MASCARA-CANT
048700             UPON CONSOLE
048800     DISPLAY '------------------------------------------------' UPON CONSOLE.
048900 800-ESTADISTICAS-E. EXIT.
049000******************************************************************
049100*                     CIERRE DE ARCHIVOS                         *
049200******************************************************************
049300 900-CIERRA-ARCHIVOS SECTION.
049400     CLOSE AUDTFILE
049500     CLOSE RPTFILE.
049600 900-CIERRA-ARCHIVOS-E. EXIT.
