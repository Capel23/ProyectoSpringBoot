000100******************************************************************
000200* FECHA       : 02/11/1987                                       *
000300* PROGRAMADOR : JOSE LUIS MARTINEZ REYES                         *
000400* APLICACION  : SUSCRIPCIONES                                    *
000500* PROGRAMA    : SB1004, ESTADISTICAS DE FACTURACION              *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA LEE EL MAESTRO DE FACTURAS, LO      *
000800*             : ORDENA POR ESTADO PARA OBTENER EL RESUMEN POR    *
000900*             : ESTADO (CORTE DE CONTROL) Y ACUMULA LAS          *
001000*             : ESTADISTICAS GENERALES DEL PERIODO DE COBRANZA   *
001100*             : (VENCIDAS, MONTO PENDIENTE, FACTURADO DEL MES).  *
001200* ARCHIVOS    : INVCFILE=C, RPTFILE=E, SORTWK1=T                  *
001300* ACCION (ES) : C=CONSULTA, E=EXTIENDE, T=TRABAJO                 *
001400* INSTALADO   : 06/02/2024                                       *
001500* BPM-RATIONAL: 871102                                            *
001600* NOMBRE      : RESUMEN DE FACTURACION Y ESTADISTICAS             *
001700* DESCRIPCION : CUARTO PASO DEL CIERRE DIARIO DE COBRANZA         *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. SB1004.
002100 AUTHOR. JOSE LUIS MARTINEZ REYES.
002200 INSTALLATION. DEPARTAMENTO DE SISTEMAS - SUSCRIPCIONES.
002300 DATE-WRITTEN. 02/11/1987.
002400 DATE-COMPILED.
002500 SECURITY. CONFIDENCIAL - USO INTERNO.
002600******************************************************************
002700*                    BITACORA DE CAMBIOS                         *
002800*----------------------------------------------------------------*
002900* 1987-11-02  JLMR  CREACION. SOLO IMPRIME EL TOTAL GENERAL       *
003000*                    FACTURADO EN EL MES (SIN CORTE POR ESTADO). *
003100* 1998-11-20  JLMR  Y2K-018   AMPLIACION DE FECHAS A 4 DIGITOS   *
003200*                    DE ANIO (PROYECTO AÑO 2000).                *
003300* 2004-05-14  RHF   REQ-0988  SE AGREGA EL RESUMEN POR ESTADO DE *
003400*                    LA FACTURA MEDIANTE SORT Y CORTE DE CONTROL *
003500*                    (ANTES SOLO HABIA UN TOTAL UNICO).           *
003600* 2024-02-06  EEDR  TK-10046  SE ADAPTA AL NUEVO ESQUEMA DE      *
003700*                    SUSCRIPCIONES DE SOFTWARE (SB); SE AGREGAN  *
003800*                    LAS ESTADISTICAS GENERALES DEL PERIODO      *
003900*                    (FACTURADO E IMPUESTO DEL MES, VENCIDAS,    *
004000*                    MONTO PENDIENTE).                            *
004100* 2024-08-09  EEDR  TK-10146  SE AGREGA EL PARAMETRO DE PERIODO  *
004200*                    (FECHA INICIAL Y FINAL) PARA EL CALCULO DE  *
004300*                    FACTURADO E IMPUESTO DEL MES (ANTES USABA   *
004400*                    TODO EL HISTORICO, A PETICION DE FINANZAS). *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS ESTADO-VALIDO IS 'A' THRU 'Z' SPACE
005100     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
005200              OFF STATUS IS SW-TRAZA-INACTIVA.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT INVCFILE ASSIGN TO INVCFILE
005600                     FILE STATUS IS FS-INVCFILE.
005700     SELECT SRTFILE  ASSIGN TO SRTFILE
005800                     FILE STATUS IS FS-SRTFILE.
005900     SELECT RPTFILE  ASSIGN TO RPTFILE
006000                     FILE STATUS IS FS-RPTFILE.
006100     SELECT WORKFILE ASSIGN TO SORTWK1.
006200 DATA DIVISION.
006300 FILE SECTION.
006400******************************************************************
006500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006600******************************************************************
006700*   MAESTRO DE FACTURAS (SOLO LECTURA)
006800 FD  INVCFILE.
006900     COPY SB0INVC.
007000*   ARCHIVO DE TRABAJO DEL SORT, FACTURAS ORDENADAS POR ESTADO
007100 SD  WORKFILE.
007200 01  SRT-REG.
007300     05  SRT-ID                      PIC 9(08).
007400     05  SRT-NUMBER                  PIC X(12).
007500     05  SRT-SUB-ID                  PIC 9(08).
007600     05  SRT-ISSUE-DATE              PIC 9(08).
007700     05  SRT-DUE-DATE                PIC 9(08).
007800     05  SRT-SUBTOTAL                PIC S9(7)V99.
007900     05  SRT-TAX-RATE                PIC S9(3)V99.
008000     05  SRT-TAX-AMOUNT              PIC S9(7)V99.
008100     05  SRT-TOTAL                   PIC S9(7)V99.
008200     05  SRT-STATE                   PIC X(10).
008300     05  SRT-PAID-DATE               PIC 9(08).
008400     05  SRT-PRORATION-FLAG          PIC X(01).
008500     05  SRT-CONCEPT                 PIC X(60).
008600     05  FILLER                      PIC X(05).
008700*   SALIDA DEL SORT, FACTURAS YA ORDENADAS POR ESTADO
008800 FD  SRTFILE.
008900 01  SAL-REG.
009000     05  SAL-ID                      PIC 9(08).
009100     05  SAL-NUMBER                  PIC X(12).
009200     05  SAL-SUB-ID                  PIC 9(08).
009300     05  SAL-ISSUE-DATE              PIC 9(08).
009400     05  SAL-DUE-DATE                PIC 9(08).
009500     05  SAL-SUBTOTAL                PIC S9(7)V99.
009600     05  SAL-TAX-RATE                PIC S9(3)V99.
009700     05  SAL-TAX-AMOUNT              PIC S9(7)V99.
009800     05  SAL-TOTAL                   PIC S9(7)V99.
009900     05  SAL-STATE                   PIC X(10).
010000     05  SAL-PAID-DATE               PIC 9(08).
010100     05  SAL-PRORATION-FLAG          PIC X(01).
010200     05  SAL-CONCEPT                 PIC X(60).
010300     05  FILLER                      PIC X(05).
010400*   REPORTE CONSOLIDADO DE FACTURACION
010500 FD  RPTFILE.
010600 01  REG-RPT                         PIC X(132).
010700 WORKING-STORAGE SECTION.
010800******************************************************************
010900*                     VARIABLES FILE STATUS                      *
011000******************************************************************
011100 01  FS-INVCFILE                      PIC 9(02) VALUE ZEROES.
011200 01  FS-SRTFILE                       PIC 9(02) VALUE ZEROES.
011300 01  FS-RPTFILE                       PIC 9(02) VALUE ZEROES.
011400******************************************************************
011500*                   INDICADORES DE FIN DE ARCHIVO                *
011600******************************************************************
011700 01  WKS-INDICADORES-FIN.
011800     05  WKS-FIN-INVCFILE            PIC X(01) VALUE 'N'.
011900         88  FIN-INVCFILE                    VALUE 'S'.
012000     05  WKS-FIN-SRTFILE             PIC X(01) VALUE 'N'.
012100         88  FIN-SRTFILE                     VALUE 'S'.
012200     05  FILLER                      PIC X(04) VALUE SPACES.
012300******************************************************************
012400*                  PARAMETROS DE ENTRADA (SYSIN)                 *
012500******************************************************************
012600 01  WKS-PARAMETROS-ENTRADA.
012700     05  WKS-FECHA-PROCESO           PIC 9(08).
012800     05  WKS-FECHA-PERIODO-INI       PIC 9(08).
012900     05  WKS-FECHA-PERIODO-FIN       PIC 9(08).
013000     05  FILLER                      PIC X(04) VALUE SPACES.
013100 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013200     05  WKS-FP-ANIO                 PIC 9(04).
013300     05  WKS-FP-MES                  PIC 9(02).
013400     05  WKS-FP-DIA                  PIC 9(02).
013500 01  WKS-FECHA-PERIODO-INI-R REDEFINES WKS-FECHA-PERIODO-INI.
013600     05  WKS-PI-ANIO                 PIC 9(04).
013700     05  WKS-PI-MES                  PIC 9(02).
013800     05  WKS-PI-DIA                  PIC 9(02).
013900 01  WKS-FECHA-PERIODO-FIN-R REDEFINES WKS-FECHA-PERIODO-FIN.
014000     05  WKS-PF-ANIO                 PIC 9(04).
014100     05  WKS-PF-MES                  PIC 9(02).
014200     05  WKS-PF-DIA                  PIC 9(02).
014300******************************************************************
014400*                  ACUMULADORES GENERALES DE FACTURAS             *
014500******************************************************************
014600 01  WKS-ESTADISTICAS-GENERALES.
014700     05  WKS-TOTAL-FACTURAS          PIC 9(07) COMP VALUE ZEROES.
014800     05  WKS-CONT-PENDIENTES         PIC 9(07) COMP VALUE ZEROES.
014900     05  WKS-CONT-PAGADAS            PIC 9(07) COMP VALUE ZEROES.
015000     05  WKS-CONT-VENCIDAS           PIC 9(07) COMP VALUE ZEROES.
015100     05  WKS-MONTO-PENDIENTE         PIC S9(7)V99 VALUE ZEROES.
015200     05  WKS-FACTURADO-PERIODO       PIC S9(7)V99 VALUE ZEROES.
015300     05  WKS-IMPUESTO-PERIODO        PIC S9(7)V99 VALUE ZEROES.
015400     05  FILLER                      PIC X(04) VALUE SPACES.
015500******************************************************************
015600*             ACUMULADORES DEL CORTE DE CONTROL POR ESTADO        *
015700******************************************************************
015800 01  WKS-CORTE-DE-CONTROL.
015900     05  WKS-ESTADO-ANTERIOR         PIC X(10) VALUE SPACES.
016000     05  WKS-CONT-POR-ESTADO         PIC 9(07) COMP.
016100     05  WKS-MONTO-POR-ESTADO        PIC S9(7)V99.
016200     05  WKS-CONT-TOTAL-GRAL         PIC 9(07) COMP.
016300     05  WKS-MONTO-TOTAL-GRAL        PIC S9(7)V99.
016400     05  FILLER                      PIC X(04) VALUE SPACES.
016500******************************************************************
016600*               LINEAS DEL REPORTE DE FACTURACION (SB0RPT)       *
016700******************************************************************
016800 COPY SB0RPT.
016900******************************************************************
017000 01  WKS-MASCARA-CANT                PIC ZZZ,ZZ9.
017100******************************************************************
017200 PROCEDURE DIVISION.
017300******************************************************************
017400*               S E C C I O N    P R I N C I P A L
017500******************************************************************
017600 100-MAIN SECTION.
017700     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
017800     PERFORM 120-ORDENA-FACTURAS
017900     PERFORM 300-IMPRIME-RESUMEN-ESTADOS
018000             THRU 300-IMPRIME-RESUMEN-ESTADOS-E
018100     PERFORM 400-IMPRIME-ESTADISTICAS
018200             THRU 400-IMPRIME-ESTADISTICAS-E
018300     PERFORM 800-ESTADISTICAS
018400     PERFORM 900-CIERRA-ARCHIVOS
018500     STOP RUN.
018600 100-MAIN-E. EXIT.
018700******************************************************************
018800*                 APERTURA DE ARCHIVOS Y PARAMETROS              *
018900******************************************************************
019000 110-APERTURA-ARCHIVOS SECTION.
019100     ACCEPT WKS-PARAMETROS-ENTRADA FROM SYSIN
019200     OPEN EXTEND RPTFILE
019300     IF FS-RPTFILE NOT = 0
019400        DISPLAY '================================================'
019500                UPON CONSOLE
019600        DISPLAY '   SB1004 - ERROR AL ABRIR RPTFILE, STATUS: '
019700                FS-RPTFILE UPON CONSOLE
019800        DISPLAY '================================================'
019900                UPON CONSOLE
020000        MOVE 91 TO RETURN-CODE
020100        STOP RUN
020200     END-IF.
020300 110-APERTURA-ARCHIVOS-E. EXIT.
020400******************************************************************
020500*    ORDENA EL MAESTRO DE FACTURAS POR ESTADO (CORTE CONTROL)    *
020600******************************************************************
020700 120-ORDENA-FACTURAS SECTION.
020800     SORT WORKFILE ON ASCENDING KEY SRT-STATE
020900        INPUT PROCEDURE IS 130-LEE-Y-ACUMULA-FACTURAS
021000        GIVING SRTFILE.
021100 120-ORDENA-FACTURAS-E. EXIT.
021200
021300 130-LEE-Y-ACUMULA-FACTURAS SECTION.
021400     OPEN INPUT INVCFILE
021500     IF FS-INVCFILE NOT = 0
021600        DISPLAY '================================================'
021700                UPON CONSOLE
021800        DISPLAY '   SB1004 - ERROR AL ABRIR INVCFILE, STATUS: '
021900                FS-INVCFILE UPON CONSOLE
022000        DISPLAY '================================================'
022100                UPON CONSOLE
022200        MOVE 91 TO RETURN-CODE
022300        STOP RUN
022400     END-IF
022500     READ INVCFILE AT END SET FIN-INVCFILE TO TRUE END-READ
022600     PERFORM 130A-PROCESA-UNA-FACTURA UNTIL FIN-INVCFILE
022700     CLOSE INVCFILE.
022800 130-LEE-Y-ACUMULA-FACTURAS-E. EXIT.
022900
023000 130A-PROCESA-UNA-FACTURA SECTION.
023100     ADD 1 TO WKS-TOTAL-FACTURAS
023200     EVALUATE TRUE
023300        WHEN INV-PENDIENTE
023400           ADD 1 TO WKS-CONT-PENDIENTES
023500           ADD INV-TOTAL TO WKS-MONTO-PENDIENTE
023600           IF INV-DUE-DATE < WKS-FECHA-PROCESO
023700              ADD 1 TO WKS-CONT-VENCIDAS
023800           END-IF
023900        WHEN INV-PAGADA
024000           ADD 1 TO WKS-CONT-PAGADAS
024100           IF INV-ISSUE-DATE NOT < WKS-FECHA-PERIODO-INI AND
024200              INV-ISSUE-DATE NOT > WKS-FECHA-PERIODO-FIN
024300              ADD INV-TOTAL TO WKS-FACTURADO-PERIODO
024400              ADD INV-TAX-AMOUNT TO WKS-IMPUESTO-PERIODO
024500           END-IF
024600        WHEN OTHER
024700           CONTINUE
024800     END-EVALUATE
024900     MOVE INV-ID             TO SRT-ID
025000     MOVE INV-NUMBER         TO SRT-NUMBER
025100     MOVE INV-SUB-ID         TO SRT-SUB-ID
025200     MOVE INV-ISSUE-DATE     TO SRT-ISSUE-DATE
025300     MOVE INV-DUE-DATE       TO SRT-DUE-DATE
025400     MOVE INV-SUBTOTAL       TO SRT-SUBTOTAL
025500     MOVE INV-TAX-RATE       TO SRT-TAX-RATE
025600     MOVE INV-TAX-AMOUNT     TO SRT-TAX-AMOUNT
025700     MOVE INV-TOTAL          TO SRT-TOTAL
025800     MOVE INV-STATE          TO SRT-STATE
025900     MOVE INV-PAID-DATE      TO SRT-PAID-DATE
026000     MOVE INV-PRORATION-FLAG TO SRT-PRORATION-FLAG
026100     MOVE INV-CONCEPT        TO SRT-CONCEPT
026200     RELEASE SRT-REG
026300     READ INVCFILE AT END SET FIN-INVCFILE TO TRUE END-READ.
026400 130A-PROCESA-UNA-FACTURA-E. EXIT.
026500******************************************************************
026600*   SECCION 3 DEL REPORTE - RESUMEN DE FACTURAS POR ESTADO        *
026700*   (CORTE DE CONTROL SOBRE EL ARCHIVO YA ORDENADO POR ESTADO)    *
026800******************************************************************
026900 300-IMPRIME-RESUMEN-ESTADOS SECTION.
027000     MOVE SPACES TO LIN-TITULO
027100     MOVE 'SECCION 3 - RESUMEN DE FACTURAS POR ESTADO'
027200                                TO TIT-TEXTO
027300     WRITE REG-RPT FROM LIN-TITULO AFTER ADVANCING 2 LINES
027400     MOVE SPACES TO WKS-ESTADO-ANTERIOR
027500     MOVE ZERO TO WKS-CONT-POR-ESTADO  WKS-MONTO-POR-ESTADO
027600                  WKS-CONT-TOTAL-GRAL  WKS-MONTO-TOTAL-GRAL
027700     OPEN INPUT SRTFILE
027800     IF FS-SRTFILE NOT = 0
027900        DISPLAY '================================================'
028000                UPON CONSOLE
028100        DISPLAY '   SB1004 - ERROR AL ABRIR SRTFILE, STATUS: '
028200                FS-SRTFILE UPON CONSOLE
028300        DISPLAY '================================================'
028400                UPON CONSOLE
028500        MOVE 91 TO RETURN-CODE
028600        STOP RUN
028700     END-IF
028800     READ SRTFILE AT END SET FIN-SRTFILE TO TRUE END-READ
028900     IF NOT FIN-SRTFILE
029000        MOVE SAL-STATE TO WKS-ESTADO-ANTERIOR
029100     END-IF
029200     PERFORM 310-ACUMULA-UNA-FACTURA UNTIL FIN-SRTFILE
029300     IF WKS-ESTADO-ANTERIOR NOT = SPACES
029400        PERFORM 320-IMPRIME-LINEA-ESTADO THRU 320-IMPRIME-LINEA-ESTADO-E
029500     END-IF
029600     PERFORM 330-IMPRIME-GRAN-TOTAL THRU 330-IMPRIME-GRAN-TOTAL-E
029700     CLOSE SRTFILE.
029800 300-IMPRIME-RESUMEN-ESTADOS-E. EXIT.
029900
030000 310-ACUMULA-UNA-FACTURA SECTION.
030100     IF SAL-STATE NOT = WKS-ESTADO-ANTERIOR
030200        PERFORM 320-IMPRIME-LINEA-ESTADO THRU 320-IMPRIME-LINEA-ESTADO-E
030300        MOVE SAL-STATE TO WKS-ESTADO-ANTERIOR
030400        MOVE ZERO TO WKS-CONT-POR-ESTADO WKS-MONTO-POR-ESTADO
030500     END-IF
030600     ADD 1 TO WKS-CONT-POR-ESTADO
030700     ADD SAL-TOTAL TO WKS-MONTO-POR-ESTADO
030800     ADD 1 TO WKS-CONT-TOTAL-GRAL
030900     ADD SAL-TOTAL TO WKS-MONTO-TOTAL-GRAL
031000     READ SRTFILE AT END SET FIN-SRTFILE TO TRUE END-READ.
031100 310-ACUMULA-UNA-FACTURA-E. EXIT.
031200
031300 320-IMPRIME-LINEA-ESTADO SECTION.
031400     MOVE SPACES              TO LIN-DETALLE
031500     MOVE WKS-ESTADO-ANTERIOR TO DET-ETIQUETA
031600     MOVE WKS-CONT-POR-ESTADO TO DET-CANTIDAD
031700     MOVE WKS-MONTO-POR-ESTADO TO DET-MONTO
031800     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES.
031900 320-IMPRIME-LINEA-ESTADO-E. EXIT.
032000
032100 330-IMPRIME-GRAN-TOTAL SECTION.
032200     MOVE SPACES                    TO LIN-DETALLE
032300     MOVE 'TOTAL GENERAL DE FACTURAS' TO DET-ETIQUETA
032400     MOVE WKS-CONT-TOTAL-GRAL        TO DET-CANTIDAD
032500     MOVE WKS-MONTO-TOTAL-GRAL       TO DET-MONTO
032600     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES.
032700 330-IMPRIME-GRAN-TOTAL-E. EXIT.
032800******************************************************************
032900*   SECCION 4 DEL REPORTE - ESTADISTICAS GENERALES DEL PERIODO    *
033000******************************************************************
033100 400-IMPRIME-ESTADISTICAS SECTION.
033200     MOVE SPACES TO LIN-TITULO
033300     MOVE 'SECCION 4 - ESTADISTICAS GENERALES DE FACTURACION'
033400                                TO TIT-TEXTO
033500     WRITE REG-RPT FROM LIN-TITULO AFTER ADVANCING 2 LINES
033600     PERFORM 410-IMPRIME-DETALLE-ESTAD
033700             THRU 410-IMPRIME-DETALLE-ESTAD-E.
033800 400-IMPRIME-ESTADISTICAS-E. EXIT.
033900
034000 410-IMPRIME-DETALLE-ESTAD SECTION.
034100     MOVE SPACES TO LIN-DETALLE
034200     MOVE 'TOTAL DE FACTURAS EN EL MAESTRO' TO DET-ETIQUETA
034300     MOVE WKS-TOTAL-FACTURAS TO DET-CANTIDAD
034400     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES
034500     MOVE SPACES TO LIN-DETALLE
034600     MOVE 'FACTURAS PENDIENTES' TO DET-ETIQUETA
034700     MOVE WKS-CONT-PENDIENTES TO DET-CANTIDAD
034800     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES
034900     MOVE SPACES TO LIN-DETALLE
035000     MOVE 'FACTURAS PAGADAS' TO DET-ETIQUETA
035100     MOVE WKS-CONT-PAGADAS TO DET-CANTIDAD
035200     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES
035300     MOVE SPACES TO LIN-DETALLE
035400     MOVE 'FACTURAS VENCIDAS (PENDIENTES Y FUERA DE PLAZO)'
035500                                TO DET-ETIQUETA
035600     MOVE WKS-CONT-VENCIDAS TO DET-CANTIDAD
035700     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES
035800     MOVE SPACES TO LIN-DETALLE
035900     MOVE 'MONTO PENDIENTE DE COBRO' TO DET-ETIQUETA
036000     MOVE WKS-MONTO-PENDIENTE TO DET-MONTO
036100     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES
036200     MOVE SPACES TO LIN-DETALLE
036300     MOVE 'FACTURADO EN EL PERIODO (PAGADAS)' TO DET-ETIQUETA
036400     MOVE WKS-FACTURADO-PERIODO TO DET-MONTO
036500     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES
036600     MOVE SPACES TO LIN-DETALLE
036700     MOVE 'IMPUESTO FACTURADO EN EL PERIODO (PAGADAS)'
036800                                TO DET-ETIQUETA
036900     MOVE WKS-IMPUESTO-PERIODO TO DET-MONTO
037000     WRITE REG-RPT FROM LIN-DETALLE AFTER ADVANCING 1 LINES.
037100 410-IMPRIME-DETALLE-ESTAD-E. EXIT.
037200******************************************************************
037300*          DESPLIEGUE DE ESTADISTICAS EN CONSOLA (OPERADOR)      *
037400******************************************************************
037500 800-ESTADISTICAS SECTION.
037600     DISPLAY '------------------------------------------------' UPON CONSOLE
037700     DISPLAY ' SB1004 - RESUMEN DE ESTADISTICAS DE FACTURACION'
037800             UPON CONSOLE
037900     MOVE WKS-TOTAL-FACTURAS TO WKS-MASCARA-CANT
038000     DISPLAY ' TOTAL DE FACTURAS ............: ' WKS-MASCARA-CANT
038100             UPON CONSOLE
038200     MOVE WKS-CONT-PENDIENTES TO WKS-MASCARA-CANT
038300     DISPLAY ' PENDIENTES ...................: ' WKS-MASCARA-CANT
038400             UPON CONSOLE
038500     MOVE WKS-CONT-PAGADAS TO WKS-MASCARA-CANT
038600     DISPLAY ' PAGADAS ......................: ' WKS-MASCARA-CANT
038700             UPON CONSOLE
038800     MOVE WKS-CONT-VENCIDAS TO WKS-MASCARA-CANT
038900     DISPLAY ' VENCIDAS .....................: ' WKS-MASCARA-CANT
039000             UPON CONSOLE
039100     DISPLAY '------------------------------------------------' UPON CONSOLE.
039200 800-ESTADISTICAS-E. EXIT.
039300******************************************************************
039400*                     CIERRE DE ARCHIVOS                         *
039500******************************************************************
039600 900-CIERRA-ARCHIVOS SECTION.
039700     CLOSE RPTFILE.
039800 900-CIERRA-ARCHIVOS-E. EXIT.
